000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GOLFR10.
000400 AUTHOR. R FOWLER HASKELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* GOLFR10 - LOADS A GARMIN R10 LAUNCH MONITOR CSV EXPORT INTO    *
001100* THE SESSION/SHOT MASTER FILES.  ONE HEADER ROW NAMES THE       *
001200* COLUMNS (ORDER NOT GUARANTEED) FOLLOWED BY N DATA ROWS, ONE    *
001300* ROW PER SWING.  A ROW WHOSE COLUMN COUNT DOES NOT MATCH THE    *
001400* HEADER IS SKIPPED -- THE RUN IS NOT ABENDED FOR A BAD ROW.     *
001500*                                                                *
001600* MAINT LOG                                                     *
001700* DATE       INIT  TICKET    DESCRIPTION                        *
001800* ---------- ----  --------  -------------------------------    *
001900* 1991-03-14 RFH   GS-0001   ORIGINAL LOAD PROGRAM.              *
002000* 1994-11-02 DWK   GS-0014   ADDED VERTICAL/HORIZONTAL FACE      *
002100*                            IMPACT COLUMNS TO HEADER TABLE.     *
002200* 1998-11-20 PDK   GS-0031   Y2K - SESS-UPLOAD-DATE/SESS-DATE    *
002300*                            WERE BUILT FROM A 2-DIGIT YEAR      *
002400*                            WORK FIELD; NOW ACCEPT FROM DATE    *
002500*                            YYYYMMDD GIVES US THE CENTURY.      *
002600* 2005-07-01 LMT   GS-0061   REWORKED NUMERIC PARSING TO DROP    *
002700*                            FUNCTION NUMVAL/TRIM PER SHOP       *
002800*                            STANDARD S-07-4 (NO INTRINSICS ON   *
002900*                            BATCH EXTRACT JOBS).                *
002920* 2009-02-17 CJV   GS-0074   PARSE-NUMERIC-FIELD WAS TREATING A   *
002940*                            CELL OF "0" AS IF NO VALUE WERE      *
002950*                            PRESENT; ADDED WS-PARSE-DIGIT-SEEN-  *
002960*                            SW SO A REAL ZERO READING IS KEPT.   *
002970* 2009-02-17 CJV   GS-0075   200-BUILD-HEADER-TABLE NOW SKIPS     *
002980*                            LEADING BLANK LINES BEFORE TRUSTING  *
002990*                            A LINE AS THE HEADER ROW.            *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT CSV-GARMIN-FILE
004300            ASSIGN       TO GARMCSV
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS CSV-FILE-STATUS.
004600
004700     SELECT SESSION-FILE
004800            ASSIGN       TO SESSFILE
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE  IS DYNAMIC
005100            RECORD KEY   IS SESS-ID
005200            FILE STATUS  IS SESSION-FILE-STATUS.
005300
005400     SELECT SHOT-FILE
005500            ASSIGN          TO SHOTFILE
005600            ORGANIZATION    IS INDEXED
005700            ACCESS MODE     IS DYNAMIC
005800            RECORD KEY      IS SHOT-ID
005900            ALTERNATE RECORD KEY IS SHOT-SESSION-KEY
006000                            WITH DUPLICATES
006100            FILE STATUS     IS SHOT-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  CSV-GARMIN-FILE
006700     RECORDING MODE IS V
006800     LABEL RECORDS ARE OMITTED.
006900 01  CSV-GARMIN-LINE             PIC X(2000).
007000
007100 FD  SESSION-FILE
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS SESSION-REC.
007400 COPY GOLFSESS.
007500
007600 FD  SHOT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS SHOT-REC.
007900 COPY GOLFSHOT.
008000
008100 WORKING-STORAGE SECTION.
008200
008300 COPY GOLFWORK.
008400
008500*    WORK AREA LOCAL TO THIS LOAD RUN -- HOLDS THE BATCH
008600*    PARAMETERS ONCE SANITIZED, THE HEADER-TO-FIELD MAP AND
008700*    THE RUN COUNTERS REPORTED BY 900-WRAP-UP.
008800 01  WS-RUN-CONTROLS.
008900     05  WS-RUN-ABORT-SW             PIC X VALUE 'N'.
009000         88  WS-RUN-ABORT                 VALUE 'Y'.
009100     05  WS-HEADER-COLUMN-COUNT      PIC 9(3) COMP VALUE 0.
009200     05  WS-DATA-COLUMN-COUNT        PIC 9(3) COMP VALUE 0.
009300     05  WS-SHOTS-LOADED             PIC 9(5) COMP-3 VALUE 0.
009400     05  WS-ROWS-SKIPPED             PIC 9(5) COMP-3 VALUE 0.
009500     05  WS-COL-SUB                  PIC 9(3) COMP VALUE 0.
009600     05  WS-KH-SUB                   PIC 9(3) COMP VALUE 0.
009700     05  WS-KH-FOUND-SW              PIC X VALUE 'N'.
009800         88  WS-KH-FOUND                  VALUE 'Y'.
009900     05  WS-FIELD-CODE               PIC 9(2) COMP-3 VALUE 0.
010000     05  WS-TODAY-YYYYMMDD           PIC 9(8).
010100     05  WS-TODAY-PARTS REDEFINES WS-TODAY-YYYYMMDD.
010200         10  WS-TODAY-YYYY            PIC 9(4).
010300         10  WS-TODAY-MM              PIC 9(2).
010400         10  WS-TODAY-DD              PIC 9(2).
010500     05  WS-NOW-TIME                 PIC 9(6).
010600     05  WS-NOW-PARTS REDEFINES WS-NOW-TIME.
010700         10  WS-NOW-HH                PIC 9(2).
010800         10  WS-NOW-MI                PIC 9(2).
010900         10  WS-NOW-SS                PIC 9(2).
011000     05  WS-FNAME-UPPER              PIC X(255).
011100     05  WS-FNAME-LEN                PIC 9(3) COMP VALUE 0.
011150     05  FILLER                      PIC X(4) VALUE SPACES.
011200
011300*    KNOWN-HEADER LOOKUP TABLE -- ONE ENTRY PER GARMIN COLUMN
011400*    NAME SYNONYM, BUILT FROM THE LITERAL LIST IN
011500*    200-BUILD-HEADER-TABLE.  WS-KH-CODE IS THE SHOT FIELD
011600*    NUMBER THAT HEADER MAPS TO -- SEE 311-APPLY-ONE-COLUMN
011700*    FOR THE CODE-TO-FIELD EVALUATE.
011800 01  WS-KNOWN-HEADERS.
011900     05  WS-KH-ENTRY OCCURS 42 TIMES.
012000         10  WS-KH-TEXT               PIC X(30).
012100         10  WS-KH-CODE               PIC 9(2) COMP-3.
012150         10  FILLER                   PIC X(2) VALUE SPACES.
012200
012300*    PER-COLUMN FIELD-CODE MAP -- PARALLEL TO WS-CSV-COLUMNS
012400*    IN GOLFWORK, BUILT ONCE FROM THE HEADER ROW AND RE-USED
012500*    FOR EVERY DATA ROW THEREAFTER.
012600 01  WS-COLUMN-FIELD-MAP.
012700     05  WS-CFM-CODE OCCURS 60 TIMES  PIC 9(2) COMP-3.
012750     05  FILLER                      PIC X(4) VALUE SPACES.
012800
012900 LINKAGE SECTION.
013000 01  WS-UPLOAD-FILENAME              PIC X(255).
013100 01  WS-UPLOAD-CONTENT-TYPE          PIC X(40).
013200     88  WS-CONTENT-TYPE-OK VALUE 'text/csv'
013300                                   'application/vnd.ms-excel'
013400                                   'application/csv'
013500                                   'text/plain'.
013600 01  WS-UPLOAD-TITLE                 PIC X(255).
013700 01  WS-UPLOAD-LOCATION              PIC X(255).
013800 01  WS-RETURN-CD                    PIC 9(4) COMP.
013900
014000 PROCEDURE DIVISION USING WS-UPLOAD-FILENAME,
014100                           WS-UPLOAD-CONTENT-TYPE,
014200                           WS-UPLOAD-TITLE,
014300                           WS-UPLOAD-LOCATION,
014400                           WS-RETURN-CD.
014500
014600 000-MAIN.
014700     MOVE 0 TO WS-RETURN-CD.
014800     PERFORM 700-OPEN-FILES.
014900     PERFORM 100-VALIDATE-FILE THRU 100-EXIT.
015000     IF WS-RUN-ABORT
015100         GO TO 999-ABORT-RUN.
015200
015300     PERFORM 200-BUILD-HEADER-TABLE THRU 200-EXIT.
015400     PERFORM 300-PROCESS-DATA-RECORDS THRU 300-EXIT
015500             UNTIL WS-CSV-AT-EOF.
015600
015700     PERFORM 900-WRAP-UP.
015800     PERFORM 790-CLOSE-FILES.
015900     GOBACK.
016000
016100 100-VALIDATE-FILE.
016200*    FILE-VALIDITY RULE -- NAME MUST END '.CSV' (ANY CASE) AND
016300*    THE DECLARED CONTENT TYPE MUST BE ONE OF THE FOUR ALLOWED
016400*    MIME TYPES.  BOTH MUST HOLD OR THE RUN IS ABORTED.
016500     MOVE WS-UPLOAD-FILENAME TO WS-FNAME-UPPER.
016600     INSPECT WS-FNAME-UPPER CONVERTING
016700             'abcdefghijklmnopqrstuvwxyz' TO
016800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016900     MOVE 256 TO WS-FNAME-LEN.
017000     PERFORM 101-FNAME-BACKUP-ONE THRU 101-EXIT
017100             VARYING WS-FNAME-LEN FROM 255 BY -1
017200             UNTIL WS-FNAME-LEN < 1
017300                OR WS-FNAME-UPPER (WS-FNAME-LEN:1) NOT = SPACE.
017400     IF WS-FNAME-LEN < 4
017500         MOVE 'Y' TO WS-RUN-ABORT-SW
017600         GO TO 100-EXIT.
017700     IF WS-FNAME-UPPER (WS-FNAME-LEN - 3:4) NOT = '.CSV'
017800         MOVE 'Y' TO WS-RUN-ABORT-SW
017900         GO TO 100-EXIT.
018000     IF NOT WS-CONTENT-TYPE-OK
018100         MOVE 'Y' TO WS-RUN-ABORT-SW
018200         GO TO 100-EXIT.
018300
018400     MOVE WS-UPLOAD-TITLE TO WS-SAN-INPUT-FIELD.
018500     PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT.
018600     MOVE WS-SAN-OUTPUT-FIELD TO SESS-TITLE.
018700     IF WS-SAN-OUTPUT-LEN = 0
018800         MOVE 'Y' TO WS-RUN-ABORT-SW
018900         GO TO 100-EXIT.
019000
019100     MOVE WS-UPLOAD-LOCATION TO WS-SAN-INPUT-FIELD.
019200     PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT.
019300     MOVE WS-SAN-OUTPUT-FIELD TO SESS-LOCATION.
019400
019500     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
019600     ACCEPT WS-NOW-TIME FROM TIME.
019700     MOVE WS-TODAY-YYYY TO SESS-UPL-YYYY SESS-PLAY-YYYY.
019800     MOVE WS-TODAY-MM   TO SESS-UPL-MM   SESS-PLAY-MM.
019900     MOVE WS-TODAY-DD   TO SESS-UPL-DD   SESS-PLAY-DD.
020000     MOVE WS-NOW-HH     TO SESS-UPL-HH   SESS-PLAY-HH.
020100     MOVE WS-NOW-MI     TO SESS-UPL-MI   SESS-PLAY-MI.
020200     MOVE WS-NOW-SS     TO SESS-UPL-SS   SESS-PLAY-SS.
020300     MOVE 'T' TO SESS-UPLOAD-DATE (11:1).
020400     MOVE 'T' TO SESS-DATE (11:1).
020500     MOVE 'GARMIN_R10' TO SESS-SOURCE-TYPE.
020600 100-EXIT.
020700     EXIT.
020800 101-FNAME-BACKUP-ONE.
020900     CONTINUE.
021000 101-EXIT.
021100     EXIT.
021200
021300 200-BUILD-HEADER-TABLE.
021400*    THE LITERAL SYNONYM LIST BELOW IS THE GARMIN R10 FIELD
021500*    MAPPING TABLE -- FIRST MATCH ON THE HEADER ROW WINS, AN
021600*    UNRECOGNIZED HEADER NAME IS SIMPLY IGNORED.
021700     MOVE 'SHOT'                       TO WS-KH-TEXT (1).
021800     MOVE 1                            TO WS-KH-CODE (1).
021900     MOVE 'SHOT NUMBER'                TO WS-KH-TEXT (2).
022000     MOVE 1                            TO WS-KH-CODE (2).
022100     MOVE 'CLUB'                       TO WS-KH-TEXT (3).
022200     MOVE 2                            TO WS-KH-CODE (3).
022300     MOVE 'BALL SPEED'                 TO WS-KH-TEXT (4).
022400     MOVE 3                            TO WS-KH-CODE (4).
022500     MOVE 'BALL SPEED (MPH)'           TO WS-KH-TEXT (5).
022600     MOVE 3                            TO WS-KH-CODE (5).
022700     MOVE 'CLUB HEAD SPEED'            TO WS-KH-TEXT (6).
022800     MOVE 4                            TO WS-KH-CODE (6).
022900     MOVE 'CLUB SPEED'                 TO WS-KH-TEXT (7).
023000     MOVE 4                            TO WS-KH-CODE (7).
023100     MOVE 'CLUB SPEED (MPH)'           TO WS-KH-TEXT (8).
023200     MOVE 4                            TO WS-KH-CODE (8).
023300     MOVE 'LAUNCH ANGLE'               TO WS-KH-TEXT (9).
023400     MOVE 5                            TO WS-KH-CODE (9).
023500     MOVE 'LAUNCH ANGLE (DEG)'         TO WS-KH-TEXT (10).
023600     MOVE 5                            TO WS-KH-CODE (10).
023700     MOVE 'LAUNCH DIRECTION'           TO WS-KH-TEXT (11).
023800     MOVE 6                            TO WS-KH-CODE (11).
023900     MOVE 'LAUNCH DIRECTION (DEG)'     TO WS-KH-TEXT (12).
024000     MOVE 6                            TO WS-KH-CODE (12).
024100     MOVE 'SPIN RATE'                  TO WS-KH-TEXT (13).
024200     MOVE 7                            TO WS-KH-CODE (13).
024300     MOVE 'SPIN RATE (RPM)'            TO WS-KH-TEXT (14).
024400     MOVE 7                            TO WS-KH-CODE (14).
024500     MOVE 'SPIN AXIS'                  TO WS-KH-TEXT (15).
024600     MOVE 8                            TO WS-KH-CODE (15).
024700     MOVE 'SPIN AXIS (DEG)'            TO WS-KH-TEXT (16).
024800     MOVE 8                            TO WS-KH-CODE (16).
024900     MOVE 'CARRY'                      TO WS-KH-TEXT (17).
025000     MOVE 9                            TO WS-KH-CODE (17).
025100     MOVE 'CARRY DISTANCE'             TO WS-KH-TEXT (18).
025200     MOVE 9                            TO WS-KH-CODE (18).
025300     MOVE 'CARRY DISTANCE (YARDS)'     TO WS-KH-TEXT (19).
025400     MOVE 9                            TO WS-KH-CODE (19).
025500     MOVE 'TOTAL'                      TO WS-KH-TEXT (20).
025600     MOVE 10                           TO WS-KH-CODE (20).
025700     MOVE 'TOTAL DISTANCE'             TO WS-KH-TEXT (21).
025800     MOVE 10                           TO WS-KH-CODE (21).
025900     MOVE 'TOTAL DISTANCE (YARDS)'     TO WS-KH-TEXT (22).
026000     MOVE 10                           TO WS-KH-CODE (22).
026100     MOVE 'DEVIATION'                  TO WS-KH-TEXT (23).
026200     MOVE 11                           TO WS-KH-CODE (23).
026300     MOVE 'DEVIATION (FT)'             TO WS-KH-TEXT (24).
026400     MOVE 11                           TO WS-KH-CODE (24).
026500     MOVE 'APEX'                       TO WS-KH-TEXT (25).
026600     MOVE 12                           TO WS-KH-CODE (25).
026700     MOVE 'APEX (FT)'                  TO WS-KH-TEXT (26).
026800     MOVE 12                           TO WS-KH-CODE (26).
026900     MOVE 'ATTACK ANGLE'               TO WS-KH-TEXT (27).
027000     MOVE 13                           TO WS-KH-CODE (27).
027100     MOVE 'ATTACK ANGLE (DEG)'         TO WS-KH-TEXT (28).
027200     MOVE 13                           TO WS-KH-CODE (28).
027300     MOVE 'FACE ANGLE'                 TO WS-KH-TEXT (29).
027400     MOVE 14                           TO WS-KH-CODE (29).
027500     MOVE 'FACE ANGLE (DEG)'           TO WS-KH-TEXT (30).
027600     MOVE 14                           TO WS-KH-CODE (30).
027700     MOVE 'FACE TO PATH'               TO WS-KH-TEXT (31).
027800     MOVE 15                           TO WS-KH-CODE (31).
027900     MOVE 'FACE TO PATH (DEG)'         TO WS-KH-TEXT (32).
028000     MOVE 15                           TO WS-KH-CODE (32).
028100     MOVE 'SWING PATH'                 TO WS-KH-TEXT (33).
028200     MOVE 16                           TO WS-KH-CODE (33).
028300     MOVE 'PATH'                       TO WS-KH-TEXT (34).
028400     MOVE 16                           TO WS-KH-CODE (34).
028500     MOVE 'PATH (DEG)'                 TO WS-KH-TEXT (35).
028600     MOVE 16                           TO WS-KH-CODE (35).
028700     MOVE 'SWING PLANE'                TO WS-KH-TEXT (36).
028800     MOVE 17                           TO WS-KH-CODE (36).
028900     MOVE 'PLANE'                      TO WS-KH-TEXT (37).
029000     MOVE 17                           TO WS-KH-CODE (37).
029100     MOVE 'PLANE (DEG)'                TO WS-KH-TEXT (38).
029200     MOVE 17                           TO WS-KH-CODE (38).
029300     MOVE 'VERTICAL FACE IMPACT'       TO WS-KH-TEXT (39).
029400     MOVE 18                           TO WS-KH-CODE (39).
029500     MOVE 'VERTICAL IMPACT (IN)'       TO WS-KH-TEXT (40).
029600     MOVE 18                           TO WS-KH-CODE (40).
029700     MOVE 'HORIZONTAL FACE IMPACT'     TO WS-KH-TEXT (41).
029800     MOVE 19                           TO WS-KH-CODE (41).
029900     MOVE 'HORIZONTAL IMPACT (IN)'     TO WS-KH-TEXT (42).
030000     MOVE 19                           TO WS-KH-CODE (42).
030100
030120*    2009-02-17 CJV GS-0075 - THE HEADER ROW IS THE FIRST NON-
030140*    BLANK LINE IN THE UPLOAD, NOT NECESSARILY THE FIRST LINE --
030160*    SOME WATCHES HAVE BEEN SEEN TO WRITE A STRAY BLANK LINE
030180*    AHEAD OF THE COLUMN HEADINGS, SO 199-READ-ONE-HEADER-LINE
030185*    KEEPS READING PAST ANY BLANK LINES BEFORE THIS PARAGRAPH
030190*    TRUSTS THE RESULT AS THE REAL HEADER ROW.
030200     MOVE SPACES TO WS-CSV-RAW-LINE.
030300     PERFORM 199-READ-ONE-HEADER-LINE THRU 199-EXIT
030400             UNTIL WS-CSV-RAW-LINE NOT = SPACES OR WS-CSV-AT-EOF.
030500     IF WS-CSV-AT-EOF
030600         GO TO 200-EXIT
030650     END-IF.
030700     PERFORM 8200-SPLIT-CSV-LINE THRU 8200-EXIT.
030800     MOVE WS-CSV-COLUMN-COUNT TO WS-HEADER-COLUMN-COUNT.
030900     PERFORM 201-MAP-ONE-HEADER-COL THRU 201-EXIT
031000             VARYING WS-COL-SUB FROM 1 BY 1
031100             UNTIL WS-COL-SUB > WS-HEADER-COLUMN-COUNT.
031200 200-EXIT.
031300     EXIT.
031350
031360 199-READ-ONE-HEADER-LINE.
031370     READ CSV-GARMIN-FILE INTO WS-CSV-RAW-LINE
031380         AT END
031390             MOVE 'Y' TO WS-CSV-EOF-SW
031395     END-READ.
031420 199-EXIT.
031440     EXIT.
031460
031500 201-MAP-ONE-HEADER-COL.
031600     MOVE 0 TO WS-CFM-CODE (WS-COL-SUB).
031700     MOVE WS-CSV-COLUMN-TEXT (WS-COL-SUB) TO WS-SAN-INPUT-FIELD.
031800     INSPECT WS-SAN-INPUT-FIELD CONVERTING
031900             'abcdefghijklmnopqrstuvwxyz' TO
032000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032100     MOVE 'N' TO WS-KH-FOUND-SW.
032200     PERFORM 202-CHECK-ONE-HEADER THRU 202-EXIT
032300             VARYING WS-KH-SUB FROM 1 BY 1
032400             UNTIL WS-KH-SUB > 42 OR WS-KH-FOUND.
032500 201-EXIT.
032600     EXIT.
032700
032800 202-CHECK-ONE-HEADER.
032900     IF WS-SAN-INPUT-FIELD (1:30) = WS-KH-TEXT (WS-KH-SUB)
033000         MOVE WS-KH-CODE (WS-KH-SUB) TO WS-CFM-CODE (WS-COL-SUB)
033100         MOVE 'Y' TO WS-KH-FOUND-SW
033200     END-IF.
033300 202-EXIT.
033400     EXIT.
033500
033600 300-PROCESS-DATA-RECORDS.
033700     READ CSV-GARMIN-FILE INTO WS-CSV-RAW-LINE
033800         AT END
033900             MOVE 'Y' TO WS-CSV-EOF-SW
034000             GO TO 300-EXIT
034100     END-READ.
034200     IF WS-CSV-RAW-LINE = SPACES
034300         GO TO 300-EXIT.
034400
034500     PERFORM 8200-SPLIT-CSV-LINE THRU 8200-EXIT.
034600     MOVE WS-CSV-COLUMN-COUNT TO WS-DATA-COLUMN-COUNT.
034700     IF WS-DATA-COLUMN-COUNT NOT = WS-HEADER-COLUMN-COUNT
034800         ADD 1 TO WS-ROWS-SKIPPED
034900         GO TO 300-EXIT.
035000
035100     INITIALIZE SHOT-REC.
035200     ADD 1 TO WS-NEXT-SHOT-ID.
035300     MOVE WS-NEXT-SHOT-ID TO SHOT-ID.
035400     ADD 1 TO WS-SHOTS-LOADED.
035500     MOVE WS-SHOTS-LOADED TO SHOT-NUMBER.
035600
035700     PERFORM 310-PARSE-GARMIN-SHOT THRU 310-EXIT.
035800
035900     WRITE SHOT-REC.
036000 300-EXIT.
036100     EXIT.
036200
036300 310-PARSE-GARMIN-SHOT.
036400     PERFORM 311-APPLY-ONE-COLUMN THRU 311-EXIT
036500             VARYING WS-COL-SUB FROM 1 BY 1
036600             UNTIL WS-COL-SUB > WS-DATA-COLUMN-COUNT.
036700 310-EXIT.
036800     EXIT.
036900
037000 311-APPLY-ONE-COLUMN.
037100     MOVE WS-CFM-CODE (WS-COL-SUB) TO WS-FIELD-CODE.
037200     IF WS-FIELD-CODE = 0
037300         GO TO 311-EXIT.
037400     IF WS-FIELD-CODE = 2
037500         MOVE WS-CSV-COLUMN-TEXT (WS-COL-SUB) TO
037600              WS-SAN-INPUT-FIELD
037700         PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT
037800         MOVE WS-SAN-OUTPUT-FIELD (1:50) TO SHOT-CLUB
037900         GO TO 311-EXIT.
038000     MOVE WS-CSV-COLUMN-TEXT (WS-COL-SUB) TO WS-PARSE-RAW-FIELD.
038100     PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT.
038200     IF NOT WS-PARSE-VALID
038300         GO TO 311-EXIT.
038400     EVALUATE WS-FIELD-CODE
038500         WHEN 1
038600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-NUMBER
038700         WHEN 3
038800             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-BALL-SPEED
038900             SET SHOT-BALL-SPEED-PRESENT TO TRUE
039000         WHEN 4
039100             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-CLUB-HEAD-SPEED
039200             SET SHOT-CLUB-HEAD-SPEED-PRESENT TO TRUE
039300         WHEN 5
039400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-LAUNCH-ANGLE
039500             SET SHOT-LAUNCH-ANGLE-PRESENT TO TRUE
039600         WHEN 6
039700             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-LAUNCH-DIRECTION
039800             SET SHOT-LAUNCH-DIRECTION-PRESENT TO TRUE
039900         WHEN 7
040000             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SPIN-RATE
040100             SET SHOT-SPIN-RATE-PRESENT TO TRUE
040200         WHEN 8
040300             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SPIN-AXIS
040400             SET SHOT-SPIN-AXIS-PRESENT TO TRUE
040500         WHEN 9
040600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-CARRY-DISTANCE
040700             SET SHOT-CARRY-DISTANCE-PRESENT TO TRUE
040800         WHEN 10
040900             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-TOTAL-DISTANCE
041000             SET SHOT-TOTAL-DISTANCE-PRESENT TO TRUE
041100         WHEN 11
041200             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-DEVIATION
041300             SET SHOT-DEVIATION-PRESENT TO TRUE
041400         WHEN 12
041500             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-APEX
041600             SET SHOT-APEX-PRESENT TO TRUE
041700         WHEN 13
041800             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-ATTACK-ANGLE
041900             SET SHOT-ATTACK-ANGLE-PRESENT TO TRUE
042000         WHEN 14
042100             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-FACE-ANGLE
042200             SET SHOT-FACE-ANGLE-PRESENT TO TRUE
042300         WHEN 15
042400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-FACE-TO-PATH
042500             SET SHOT-FACE-TO-PATH-PRESENT TO TRUE
042600         WHEN 16
042700             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SWING-PATH
042800             SET SHOT-SWING-PATH-PRESENT TO TRUE
042900         WHEN 17
043000             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SWING-PLANE
043100             SET SHOT-SWING-PLANE-PRESENT TO TRUE
043200         WHEN 18
043300             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-VERT-FACE-IMPACT
043400             SET SHOT-VERT-FACE-IMPACT-PRESENT TO TRUE
043500         WHEN 19
043600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-HORIZ-FACE-IMPACT
043700             SET SHOT-HORIZ-FACE-IMPACT-PRESENT TO TRUE
043800         WHEN OTHER
043900             CONTINUE
044000     END-EVALUATE.
044100 311-EXIT.
044200     EXIT.
044300
044400 700-OPEN-FILES.
044500     OPEN INPUT  CSV-GARMIN-FILE
044600          I-O    SESSION-FILE
044700                 SHOT-FILE.
044800     IF CSV-FILE-STATUS NOT = '00'
044900         MOVE 'Y' TO WS-RUN-ABORT-SW
045000     END-IF.
045100     MOVE 0 TO WS-NEXT-SESS-ID WS-NEXT-SHOT-ID.
045200 700-EXIT.
045300     EXIT.
045400
045500 790-CLOSE-FILES.
045600     CLOSE CSV-GARMIN-FILE SESSION-FILE SHOT-FILE.
045700 790-EXIT.
045800     EXIT.
045900
046000 900-WRAP-UP.
046100*    AT-LEAST-ONE-SHOT RULE -- A SESSION WITH NO SUCCESSFULLY
046200*    PARSED SHOTS IS NOT WRITTEN.
046300     IF WS-SHOTS-LOADED = 0
046400         GO TO 999-ABORT-RUN.
046500     ADD 1 TO WS-NEXT-SESS-ID.
046600     MOVE WS-NEXT-SESS-ID TO SESS-ID.
046700     WRITE SESSION-REC.
046800     DISPLAY 'GOLFR10 LOADED ' WS-SHOTS-LOADED ' SHOTS, '
046900             WS-ROWS-SKIPPED ' ROWS SKIPPED.'.
047000 900-EXIT.
047100     EXIT.
047200
047300 999-ABORT-RUN.
047400     DISPLAY 'GOLFR10 ABORTED -- INVALID FILE, MISSING TITLE, '
047500             'OR NO SHOTS PARSED.'.
047600     MOVE 16 TO WS-RETURN-CD.
047700     PERFORM 790-CLOSE-FILES.
047800     GOBACK.
047900
048000 8000-SANITIZE-FIELD.
048100*    SANITIZE-INPUT RULE -- DROP LEADING SPACE, THEN REPLACE
048200*    <, >, ", ' AND / WITH THEIR HTML-ENTITY FORMS AS EACH
048300*    CHARACTER IS STRUNG INTO WS-SAN-OUTPUT-FIELD.
048400     MOVE SPACES TO WS-SAN-OUTPUT-FIELD.
048500     MOVE 1 TO WS-SAN-PTR.
048600     PERFORM 8001-SANITIZE-ONE-CHAR THRU 8001-EXIT
048700             VARYING WS-SAN-SUB FROM 1 BY 1
048800             UNTIL WS-SAN-SUB > 255.
048900     COMPUTE WS-SAN-OUTPUT-LEN = WS-SAN-PTR - 1.
049000 8000-EXIT.
049100     EXIT.
049200
049300 8001-SANITIZE-ONE-CHAR.
049400     MOVE WS-SAN-INPUT-FIELD (WS-SAN-SUB:1) TO WS-SAN-CHAR.
049500     IF WS-SAN-CHAR = SPACE AND WS-SAN-PTR = 1
049600         GO TO 8001-EXIT.
049700     EVALUATE WS-SAN-CHAR
049800         WHEN '<'
049900             MOVE '&lt;' TO WS-SAN-ENTITY-TEXT
050000             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
050100                    INTO WS-SAN-OUTPUT-FIELD
050200                    WITH POINTER WS-SAN-PTR
050300             END-STRING
050400         WHEN '>'
050500             MOVE '&gt;' TO WS-SAN-ENTITY-TEXT
050600             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
050700                    INTO WS-SAN-OUTPUT-FIELD
050800                    WITH POINTER WS-SAN-PTR
050900             END-STRING
051000         WHEN '"'
051100             MOVE '&quot;' TO WS-SAN-ENTITY-TEXT
051200             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
051300                    INTO WS-SAN-OUTPUT-FIELD
051400                    WITH POINTER WS-SAN-PTR
051500             END-STRING
051600         WHEN "'"
051700             MOVE '&#x27;' TO WS-SAN-ENTITY-TEXT
051800             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
051900                    INTO WS-SAN-OUTPUT-FIELD
052000                    WITH POINTER WS-SAN-PTR
052100             END-STRING
052200         WHEN '/'
052300             MOVE '&#x2F;' TO WS-SAN-ENTITY-TEXT
052400             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
052500                    INTO WS-SAN-OUTPUT-FIELD
052600                    WITH POINTER WS-SAN-PTR
052700             END-STRING
052800         WHEN OTHER
052900             STRING WS-SAN-CHAR DELIMITED BY SIZE
053000                    INTO WS-SAN-OUTPUT-FIELD
053100                    WITH POINTER WS-SAN-PTR
053200             END-STRING
053300     END-EVALUATE.
053400 8001-EXIT.
053500     EXIT.
053600
053700 8100-PARSE-NUMERIC-FIELD.
053800*    PARSE-DOUBLE RULE -- STRIP EVERY CHARACTER EXCEPT DIGITS,
053900*    '.' AND '-' FROM THE RAW CSV CELL, THEN ACCUMULATE THE
054000*    CLEANED DIGITS INTO WS-PARSE-NUMERIC-VALUE.
054050*    2009-02-17 CJV GS-0074 - WS-PARSE-DIGIT-SEEN-SW CARRIES
054060*    WHETHER AN ACTUAL 0-9 CHARACTER WAS FOUND, SO A CELL OF
054070*    JUST "0" IS NOT MISTAKEN FOR A CELL WITH NO DIGITS AT ALL.
054100     MOVE SPACES TO WS-PARSE-CLEAN-FIELD.
054200     MOVE 0 TO WS-PARSE-CLEAN-LEN.
054300     MOVE 'N' TO WS-PARSE-VALID-SW.
054400     PERFORM 8101-STRIP-ONE-CHAR THRU 8101-EXIT
054500             VARYING WS-PARSE-SUB FROM 1 BY 1
054600             UNTIL WS-PARSE-SUB > 30.
054700     IF WS-PARSE-CLEAN-LEN = 0
054800         GO TO 8100-EXIT.
054900     MOVE 0 TO WS-PARSE-ACCUM.
055000     MOVE 0 TO WS-PARSE-DEC-DIGITS.
055100     MOVE 'N' TO WS-PARSE-SEEN-DOT-SW.
055200     MOVE 'N' TO WS-PARSE-NEGATIVE-SW.
055250     MOVE 'N' TO WS-PARSE-DIGIT-SEEN-SW.
055300     PERFORM 8102-ACCUM-ONE-DIGIT THRU 8102-EXIT
055400             VARYING WS-PARSE-SUB FROM 1 BY 1
055500             UNTIL WS-PARSE-SUB > WS-PARSE-CLEAN-LEN.
055600     IF NOT WS-PARSE-DIGIT-SEEN
055700         GO TO 8100-EXIT.
055900     COMPUTE WS-PARSE-SCALE =
056000             10 ** (2 - WS-PARSE-DEC-DIGITS).
056100     COMPUTE WS-PARSE-ACCUM = WS-PARSE-ACCUM * WS-PARSE-SCALE.
056200     IF WS-PARSE-NEGATIVE
056300         COMPUTE WS-PARSE-NUMERIC-VALUE =
056400                 (WS-PARSE-ACCUM / 100) * -1
056500     ELSE
056600         COMPUTE WS-PARSE-NUMERIC-VALUE = WS-PARSE-ACCUM / 100
056700     END-IF.
056800     MOVE 'Y' TO WS-PARSE-VALID-SW.
056900 8100-EXIT.
057000     EXIT.
057100
057200 8101-STRIP-ONE-CHAR.
057300     MOVE WS-PARSE-RAW-FIELD (WS-PARSE-SUB:1) TO WS-PARSE-CHAR.
057400     IF WS-PARSE-CHAR = '0' OR '1' OR '2' OR '3' OR '4'
057500                     OR '5' OR '6' OR '7' OR '8' OR '9'
057600                     OR '.' OR '-'
057700         ADD 1 TO WS-PARSE-CLEAN-LEN
057800         MOVE WS-PARSE-CHAR TO
057900              WS-PARSE-CLEAN-FIELD (WS-PARSE-CLEAN-LEN:1)
058000     END-IF.
058100 8101-EXIT.
058200     EXIT.
058300
058400 8102-ACCUM-ONE-DIGIT.
058500     MOVE WS-PARSE-CLEAN-FIELD (WS-PARSE-SUB:1) TO WS-PARSE-CHAR.
058600     EVALUATE TRUE
058700         WHEN WS-PARSE-CHAR = '-'
058800             MOVE 'Y' TO WS-PARSE-NEGATIVE-SW
058900         WHEN WS-PARSE-CHAR = '.'
059000             MOVE 'Y' TO WS-PARSE-SEEN-DOT-SW
059100         WHEN WS-PARSE-SEEN-DOT AND WS-PARSE-DEC-DIGITS >= 2
059200             CONTINUE
059300         WHEN OTHER
059320             MOVE 'Y' TO WS-PARSE-DIGIT-SEEN-SW
059400             MOVE WS-PARSE-CHAR TO WS-PARSE-DIGIT
059500             COMPUTE WS-PARSE-ACCUM =
059600                     WS-PARSE-ACCUM * 10 + WS-PARSE-DIGIT
059700             IF WS-PARSE-SEEN-DOT
059800                 ADD 1 TO WS-PARSE-DEC-DIGITS
059900             END-IF
060000     END-EVALUATE.
060100 8102-EXIT.
060200     EXIT.
060300
060400 8200-SPLIT-CSV-LINE.
060500*    SPLITS THE CURRENT CSV LINE ON COMMAS INTO WS-CSV-COLUMNS.
060600*    WS-CSV-RAW-LINE-LEN IS FOUND BY SCANNING BACK FROM THE
060700*    END OF THE 2000-BYTE BUFFER FOR THE LAST NON-SPACE BYTE.
060800     MOVE 2001 TO WS-CSV-SUB2.
060900     PERFORM 8201-BACK-UP-ONE THRU 8201-EXIT
061000             VARYING WS-CSV-SUB2 FROM 2000 BY -1
061100             UNTIL WS-CSV-SUB2 < 1
061200                OR WS-CSV-RAW-LINE (WS-CSV-SUB2:1) NOT = SPACE.
061300     MOVE WS-CSV-SUB2 TO WS-CSV-RAW-LINE-LEN.
061400     IF WS-CSV-RAW-LINE-LEN < 1
061500         MOVE 1 TO WS-CSV-RAW-LINE-LEN.
061600     MOVE 1 TO WS-CSV-COLUMN-COUNT.
061700     MOVE 1 TO WS-CSV-CHAR-POS.
061800     MOVE SPACES TO WS-CSV-COLUMN-TEXT (1).
061900     PERFORM 8202-SPLIT-ONE-CHAR THRU 8202-EXIT
062000             VARYING WS-CSV-SUB FROM 1 BY 1
062100             UNTIL WS-CSV-SUB > WS-CSV-RAW-LINE-LEN.
062200 8200-EXIT.
062300     EXIT.
062400
062500 8201-BACK-UP-ONE.
062600     CONTINUE.
062700 8201-EXIT.
062800     EXIT.
062900
063000 8202-SPLIT-ONE-CHAR.
063100     IF WS-CSV-RAW-LINE (WS-CSV-SUB:1) = ','
063200         ADD 1 TO WS-CSV-COLUMN-COUNT
063300         MOVE 1 TO WS-CSV-CHAR-POS
063400         MOVE SPACES TO WS-CSV-COLUMN-TEXT (WS-CSV-COLUMN-COUNT)
063500     ELSE
063600         MOVE WS-CSV-RAW-LINE (WS-CSV-SUB:1) TO
063700              WS-CSV-COLUMN-TEXT (WS-CSV-COLUMN-COUNT)
063800                                 (WS-CSV-CHAR-POS:1)
063900         ADD 1 TO WS-CSV-CHAR-POS
064000     END-IF.
064100 8202-EXIT.
064200     EXIT.
