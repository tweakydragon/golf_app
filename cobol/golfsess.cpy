000100****************************************************************
000200* GOLFSESS - SESSION RECORD LAYOUT                             *
000300*                                                               *
000400* ONE OCCURRENCE PER LAUNCH-MONITOR UPLOAD.  WRITTEN BY         *
000500* GOLFR10 OR GOLFAWG, READ BY GOLFSTAT AS THE HEADER FOR THE    *
000600* SESSION STATISTICS REPORT.  SESS-ID IS ASSIGNED BY THE        *
000700* LOADING PROGRAM FROM THE 1-UP COUNTER IN GOLFWORK.            *
000800*                                                               *
000900* MAINT LOG                                                    *
001000* DATE       INIT  TICKET    DESCRIPTION                       *
001100* ---------- ----  --------  ------------------------------    *
001200* 1991-03-14 RFH   GS-0001   ORIGINAL LAYOUT.                   *
001300****************************************************************
001400 01  SESSION-REC.
001500     05  SESS-ID                         PIC 9(9).
001600     05  SESS-TITLE                      PIC X(255).
001700     05  SESS-UPLOAD-DATE                PIC X(19).
001800*        SESS-UPLOAD-DATE AND SESS-DATE ARE BOTH STORED AS
001900*        'YYYY-MM-DDTHH:MM:SS'.  REDEFINED BELOW SO THE LOADING
002000*        PROGRAMS CAN BUILD THEM FROM ACCEPT FROM DATE/TIME
002100*        WITHOUT AN INTRINSIC FUNCTION.
002200     05  SESS-UPLOAD-DATE-PARTS REDEFINES SESS-UPLOAD-DATE.
002300         10  SESS-UPL-YYYY                PIC 9(4).
002400         10  FILLER                       PIC X.
002500         10  SESS-UPL-MM                  PIC 9(2).
002600         10  FILLER                       PIC X.
002700         10  SESS-UPL-DD                  PIC 9(2).
002800         10  FILLER                       PIC X.
002900         10  SESS-UPL-HH                  PIC 9(2).
003000         10  FILLER                       PIC X.
003100         10  SESS-UPL-MI                  PIC 9(2).
003200         10  FILLER                       PIC X.
003300         10  SESS-UPL-SS                  PIC 9(2).
003400     05  SESS-DATE                       PIC X(19).
003500     05  SESS-DATE-PARTS REDEFINES SESS-DATE.
003600         10  SESS-PLAY-YYYY               PIC 9(4).
003700         10  FILLER                       PIC X.
003800         10  SESS-PLAY-MM                 PIC 9(2).
003900         10  FILLER                       PIC X.
004000         10  SESS-PLAY-DD                 PIC 9(2).
004100         10  FILLER                       PIC X.
004200         10  SESS-PLAY-HH                 PIC 9(2).
004300         10  FILLER                       PIC X.
004400         10  SESS-PLAY-MI                 PIC 9(2).
004500         10  FILLER                       PIC X.
004600         10  SESS-PLAY-SS                 PIC 9(2).
004700     05  SESS-LOCATION                   PIC X(255).
004800     05  SESS-SOURCE-TYPE                PIC X(12).
004900         88  SESS-SOURCE-IS-GARMIN-R10        VALUE 'GARMIN_R10'.
005000         88  SESS-SOURCE-IS-AWESOME-GOLF     VALUE 'AWESOME_GOLF'.
005100     05  FILLER                          PIC X(10).
