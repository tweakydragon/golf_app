000100****************************************************************
000200* GOLFWORK - SHARED WORKING-STORAGE FOR THE GOLF SHOT SYSTEM   *
000300*                                                               *
000400* FILE-STATUS SWITCHES FOR THE SESSION/SHOT MASTER FILES AND   *
000500* THE CSV/REPORT LINE-SEQUENTIAL FILES, THE NEXT-KEY COUNTERS  *
000600* FOR SESS-ID/SHOT-ID, AND THE SANITIZE-INPUT / PARSE-NUMERIC- *
000700* FIELD / CSV-LINE-SPLIT WORK AREAS SHARED BY BOTH LOADING     *
000800* PROGRAMS.  COPY THIS MEMBER, DO NOT RE-CODE THESE FIELDS     *
000900* LOCALLY.                                                     *
001000*                                                               *
001100* MAINT LOG                                                    *
001200* DATE       INIT  TICKET    DESCRIPTION                       *
001300* ---------- ----  --------  ------------------------------    *
001400* 1991-03-14 RFH   GS-0001   ORIGINAL WORK AREAS.               *
001500* 1998-11-20 PDK   GS-0031   Y2K - NO DATE FIELDS HELD HERE;    *
001600*                            NOTED FOR THE RECORD DURING THE    *
001700*                            SHOP-WIDE Y2K SWEEP.                *
001800* 2005-07-01 LMT   GS-0061   ADDED WS-PARSE-ACCUM GROUP SO       *
001900*                            PARSE-NUMERIC-FIELD NO LONGER       *
002000*                            NEEDS FUNCTION NUMVAL.              *
002050* 2009-02-17 CJV   GS-0074   ADDED WS-PARSE-DIGIT-SEEN-SW.        *
002060*                            A CELL OF JUST "0" WAS COMING        *
002070*                            BACK INVALID BECAUSE THE OLD TEST    *
002080*                            COULD NOT TELL "NO DIGITS FOUND"      *
002090*                            FROM "DIGITS FOUND, SUMMED TO ZERO". *
002100****************************************************************
002200 01  FILE-STATUS-CODES.
002300     05  SESSION-FILE-STATUS             PIC X(2).
002400         88  SESSION-FILE-OK                  VALUE '00'.
002500         88  SESSION-FILE-EOF                 VALUE '10'.
002600     05  SHOT-FILE-STATUS                PIC X(2).
002700         88  SHOT-FILE-OK                      VALUE '00'.
002800         88  SHOT-FILE-EOF                     VALUE '10'.
002900     05  SHOT-ALT-FILE-STATUS            PIC X(2).
003000         88  SHOT-ALT-FILE-OK                  VALUE '00'.
003100         88  SHOT-ALT-FILE-EOF                 VALUE '10'.
003200     05  CSV-FILE-STATUS                 PIC X(2).
003300         88  CSV-FILE-OK                       VALUE '00'.
003400         88  CSV-FILE-EOF                      VALUE '10'.
003500     05  RPT-FILE-STATUS                 PIC X(2).
003600         88  RPT-FILE-OK                       VALUE '00'.
003700     05  WS-CSV-EOF-SW                   PIC X VALUE 'N'.
003800         88  WS-CSV-AT-EOF                     VALUE 'Y'.
003850     05  FILLER                          PIC X(4) VALUE SPACES.
003900
004000 01  WS-NEXT-KEYS.
004100     05  WS-NEXT-SESS-ID                 PIC 9(9) COMP-3 VALUE 0.
004200     05  WS-NEXT-SHOT-ID                 PIC 9(9) COMP-3 VALUE 0.
004250     05  FILLER                          PIC X(4) VALUE SPACES.
004300
004400*    SANITIZE-INPUT WORK AREA.  LEADING SPACE IS DROPPED BY
004500*    8000-SANITIZE-FIELD (WS-SAN-PTR STAYS AT 1 UNTIL THE
004600*    FIRST NON-SPACE CHARACTER IS SEEN); <, >, ", ' AND / ARE
004700*    EACH REPLACED BY THEIR HTML-ENTITY TEXT VIA STRING ...
004800*    WITH POINTER AS EVERY INPUT CHARACTER IS EXAMINED.
004900*    CALLERS MOVE THE RAW TEXT TO WS-SAN-INPUT-FIELD AND
005000*    PERFORM 8000-SANITIZE-FIELD; THE RESULT COMES BACK IN
005100*    WS-SAN-OUTPUT-FIELD, LENGTH WS-SAN-OUTPUT-LEN.
005200 01  WS-SANITIZE-WORK.
005300     05  WS-SAN-INPUT-FIELD              PIC X(255).
005400     05  WS-SAN-OUTPUT-FIELD             PIC X(255).
005500     05  WS-SAN-OUTPUT-LEN               PIC 9(3) COMP VALUE 0.
005600     05  WS-SAN-SUB                      PIC 9(3) COMP VALUE 0.
005700     05  WS-SAN-PTR                      PIC 9(3) COMP VALUE 1.
005800     05  WS-SAN-CHAR                     PIC X VALUE SPACE.
005900     05  WS-SAN-ENTITY-TEXT              PIC X(6) VALUE SPACES.
005950     05  FILLER                          PIC X(4) VALUE SPACES.
006000
006100*    PARSE-NUMERIC-FIELD WORK AREA.  STRIPS EVERY CHARACTER
006200*    EXCEPT DIGITS, '.' AND '-' OUT OF THE RAW CSV CELL (SO
006300*    THOUSANDS SEPARATORS AND UNIT SUFFIXES LIKE ' MPH' DROP
006400*    OUT, SINCE SPACE IS NOT A KEPT CHARACTER), THEN THE
006500*    CLEANED DIGIT STRING IS ACCUMULATED INTO WS-PARSE-ACCUM
006600*    ONE DIGIT AT A TIME (NO FUNCTION NUMVAL NEEDED) AND
006700*    RESCALED TO WS-PARSE-NUMERIC-VALUE, WHICH CARRIES 2
006800*    DECIMAL DIGITS.  A CELL BLANK AFTER STRIPPING, OR WITH
006900*    NO DIGITS AT ALL, COMES BACK WITH WS-PARSE-VALID-SW LEFT
007000*    AT 'N' AND THE FIELD IS LEFT ABSENT BY THE CALLER (NO
007100*    ZERO IS SUBSTITUTED).
007200 01  WS-PARSE-WORK.
007300     05  WS-PARSE-RAW-FIELD               PIC X(30).
007400     05  WS-PARSE-CLEAN-FIELD             PIC X(30).
007500     05  WS-PARSE-CLEAN-LEN               PIC 9(2) COMP VALUE 0.
007600     05  WS-PARSE-SUB                     PIC 9(2) COMP VALUE 0.
007700     05  WS-PARSE-CHAR                    PIC X VALUE SPACE.
007800     05  WS-PARSE-DIGIT                   PIC 9 COMP VALUE 0.
007900     05  WS-PARSE-NUMERIC-VALUE           PIC S9(7)V9(2)
008000                                           COMP-3 VALUE 0.
008100     05  WS-PARSE-ACCUM                   PIC S9(9) COMP-3
008200                                           VALUE 0.
008300     05  WS-PARSE-SCALE                   PIC 9(5) COMP-3
008400                                           VALUE 1.
008500     05  WS-PARSE-DEC-DIGITS              PIC 9 COMP VALUE 0.
008600     05  WS-PARSE-SEEN-DOT-SW             PIC X VALUE 'N'.
008700         88  WS-PARSE-SEEN-DOT                 VALUE 'Y'.
008800     05  WS-PARSE-NEGATIVE-SW             PIC X VALUE 'N'.
008900         88  WS-PARSE-NEGATIVE                 VALUE 'Y'.
009000     05  WS-PARSE-VALID-SW                PIC X VALUE 'N'.
009100         88  WS-PARSE-VALID                    VALUE 'Y'.
009120     05  WS-PARSE-DIGIT-SEEN-SW            PIC X VALUE 'N'.
009140         88  WS-PARSE-DIGIT-SEEN                  VALUE 'Y'.
009150     05  FILLER                           PIC X(4) VALUE SPACES.
009200
009300*    CSV LINE-SPLITTING WORK AREA, SHARED BY BOTH LOADERS.
009400*    WS-CSV-RAW-LINE-LEN IS FOUND BY SCANNING BACK FROM
009500*    COLUMN 2000 FOR THE LAST NON-SPACE CHARACTER BEFORE THE
009600*    SPLIT BEGINS; WS-CSV-CHAR-POS IS THE WRITE POSITION
009700*    WITHIN THE COLUMN CURRENTLY BEING BUILT.
009800 01  WS-CSV-LINE-WORK.
009900     05  WS-CSV-RAW-LINE                  PIC X(2000).
010000     05  WS-CSV-RAW-LINE-LEN              PIC 9(4) COMP VALUE 0.
010100     05  WS-CSV-COLUMN-COUNT              PIC 9(3) COMP VALUE 0.
010200     05  WS-CSV-SUB                       PIC 9(4) COMP VALUE 0.
010300     05  WS-CSV-SUB2                      PIC 9(4) COMP VALUE 0.
010400     05  WS-CSV-CHAR-POS                  PIC 9(3) COMP VALUE 0.
010500     05  WS-CSV-COLUMNS OCCURS 60 TIMES.
010600         10  WS-CSV-COLUMN-TEXT           PIC X(100).
010650         10  FILLER                       PIC X(4) VALUE SPACES.
