000100****************************************************************
000200* GOLFSHOT - SHOT RECORD LAYOUT                                *
000300*                                                               *
000400* ONE OCCURRENCE PER SWING RECORDED BY A LAUNCH MONITOR AND     *
000500* LOADED BY GOLFR10 (GARMIN R10) OR GOLFAWG (AWESOME GOLF).     *
000600* READ BY GOLFSTAT TO BUILD THE SESSION STATISTICS REPORT.      *
000700*                                                               *
000800* EVERY SWING METRIC BELOW MAY BE ABSENT ON A GIVEN SHOT (THE   *
000900* DEVICE DID NOT REPORT IT, OR THE CSV CELL WAS BLANK).  SINCE  *
001000* A NUMERIC PIC CANNOT CARRY A NULL VALUE, EACH METRIC HAS A    *
001100* MATCHING 1-BYTE PRESENCE SWITCH IN SHOT-PRESENCE-FLAGS BELOW  *
001200* -- 'Y' MEANS THE FIELD WAS SUPPLIED AND MOVED-IN BY THE       *
001300* LOADING PROGRAM, 'N' MEANS TREAT THE FIELD AS NOT ON FILE.    *
001400*                                                               *
001500* MAINT LOG                                                    *
001600* DATE       INIT  TICKET    DESCRIPTION                       *
001700* ---------- ----  --------  ------------------------------    *
001800* 1991-03-14 RFH   GS-0001   ORIGINAL LAYOUT FOR R10/AWESOME    *
001900*                            GOLF LOAD.                        *
002000* 1994-11-02 DWK   GS-0014   ADDED SHOT-CLASSIFICATION FOR      *
002100*                            AWESOME GOLF SWING TAGS.           *
002200****************************************************************
002300 01  SHOT-REC.
002400     05  SHOT-ID                         PIC 9(9).
002500*        SHOT-SESSION-KEY IS THE ALTERNATE KEY ON SHOT-FILE --
002600*        SESS-ID-FK FOLLOWED BY SHOT-NUMBER, KEPT CONTIGUOUS SO
002700*        GOLFSTAT CAN READ A SESSION'S SHOTS BACK IN
002800*        SHOT-NUMBER ORDER (DUPLICATES ALLOWED ACROSS SESSIONS).
002900     05  SHOT-SESSION-KEY.
003000         10  SESS-ID-FK                  PIC 9(9).
003100         10  SHOT-NUMBER                 PIC 9(5).
003200     05  SHOT-CLUB                       PIC X(50).
003300     05  SHOT-CLUB-DESC                  PIC X(100).
003400     05  SHOT-TIME                       PIC X(19).
003500*        SHOT-TIME LAYOUT IS 'YYYY-MM-DD HH:MM:SS' -- AWESOME
003600*        GOLF ONLY.  REDEFINED BELOW SO GOLFAWG CAN COMPARE
003700*        SHOT TIMES WITHOUT AN INTRINSIC FUNCTION.
003800     05  SHOT-TIME-PARTS REDEFINES SHOT-TIME.
003900         10  SHOT-TIME-YYYY               PIC 9(4).
004000         10  FILLER                       PIC X.
004100         10  SHOT-TIME-MM                 PIC 9(2).
004200         10  FILLER                       PIC X.
004300         10  SHOT-TIME-DD                 PIC 9(2).
004400         10  FILLER                       PIC X.
004500         10  SHOT-TIME-HH                 PIC 9(2).
004600         10  FILLER                       PIC X.
004700         10  SHOT-TIME-MI                 PIC 9(2).
004800         10  FILLER                       PIC X.
004900         10  SHOT-TIME-SS                 PIC 9(2).
005000     05  SHOT-METRICS.
005100         10  SHOT-ALTITUDE                PIC S9(5)V9(1).
005200         10  SHOT-BALL-SPEED               PIC S9(3)V9(1).
005300         10  SHOT-CLUB-HEAD-SPEED          PIC S9(3)V9(1).
005400         10  SHOT-LAUNCH-ANGLE             PIC S9(2)V9(1).
005500         10  SHOT-LAUNCH-DIRECTION         PIC S9(2)V9(1).
005600         10  SHOT-SPIN-RATE                PIC S9(5)V9(1).
005700         10  SHOT-SPIN-AXIS                PIC S9(3)V9(1).
005800         10  SHOT-CARRY-DISTANCE           PIC S9(3)V9(1).
005900         10  SHOT-TOTAL-DISTANCE           PIC S9(3)V9(1).
006000         10  SHOT-ROLL-DISTANCE            PIC S9(3)V9(1).
006100         10  SHOT-DEVIATION                PIC S9(3)V9(1).
006200         10  SHOT-APEX                     PIC S9(3)V9(1).
006300         10  SHOT-ATTACK-ANGLE             PIC S9(3)V9(1).
006400         10  SHOT-FACE-ANGLE               PIC S9(3)V9(1).
006500         10  SHOT-FACE-TO-PATH             PIC S9(3)V9(1).
006600         10  SHOT-SWING-PATH               PIC S9(3)V9(1).
006700         10  SHOT-SWING-PLANE              PIC S9(3)V9(1).
006800         10  SHOT-VERT-FACE-IMPACT         PIC S9(3)V9(1).
006900         10  SHOT-HORIZ-FACE-IMPACT        PIC S9(3)V9(1).
007000         10  SHOT-SMASH                    PIC S9(1)V9(2).
007100         10  SHOT-PEAK-HEIGHT              PIC S9(3)V9(1).
007200         10  SHOT-DESCENT-ANGLE            PIC S9(3)V9(1).
007300         10  SHOT-HORIZ-LAUNCH             PIC S9(3)V9(1).
007400         10  SHOT-CARRY-LAT-DISTANCE       PIC S9(3)V9(1).
007500         10  SHOT-TOTAL-LAT-DISTANCE       PIC S9(3)V9(1).
007600         10  SHOT-CARRY-CURVE-DISTANCE     PIC S9(3)V9(1).
007700         10  SHOT-TOTAL-CURVE-DISTANCE     PIC S9(3)V9(1).
007800         10  SHOT-DYNAMIC-LOFT             PIC S9(3)V9(1).
007900         10  SHOT-SPIN-LOFT                PIC S9(3)V9(1).
008000         10  SHOT-LOW-POINT                PIC S9(3)V9(1).
008100         10  SHOT-FACE-TARGET              PIC S9(3)V9(1).
008200         10  SHOT-PLANE-TILT               PIC S9(3)V9(1).
008300         10  SHOT-PLANE-ROTATION           PIC S9(3)V9(1).
008400     05  SHOT-CLASSIFICATION              PIC X(30).
008500*        SHOT-PRESENCE-FLAGS -- ONE SWITCH PER OPTIONAL METRIC
008600*        ABOVE, SAME ORDER AS SHOT-METRICS.  'Y' = ON FILE.
008700     05  SHOT-PRESENCE-FLAGS.
008800         10  SHOT-ALTITUDE-SW              PIC X VALUE 'N'.
008900             88  SHOT-ALTITUDE-PRESENT          VALUE 'Y'.
009000         10  SHOT-BALL-SPEED-SW            PIC X VALUE 'N'.
009100             88  SHOT-BALL-SPEED-PRESENT        VALUE 'Y'.
009200         10  SHOT-CLUB-HEAD-SPEED-SW       PIC X VALUE 'N'.
009300             88  SHOT-CLUB-HEAD-SPEED-PRESENT   VALUE 'Y'.
009400         10  SHOT-LAUNCH-ANGLE-SW          PIC X VALUE 'N'.
009500             88  SHOT-LAUNCH-ANGLE-PRESENT      VALUE 'Y'.
009600         10  SHOT-LAUNCH-DIRECTION-SW      PIC X VALUE 'N'.
009700             88  SHOT-LAUNCH-DIRECTION-PRESENT  VALUE 'Y'.
009800         10  SHOT-SPIN-RATE-SW             PIC X VALUE 'N'.
009900             88  SHOT-SPIN-RATE-PRESENT         VALUE 'Y'.
010000         10  SHOT-SPIN-AXIS-SW             PIC X VALUE 'N'.
010100             88  SHOT-SPIN-AXIS-PRESENT         VALUE 'Y'.
010200         10  SHOT-CARRY-DISTANCE-SW        PIC X VALUE 'N'.
010300             88  SHOT-CARRY-DISTANCE-PRESENT    VALUE 'Y'.
010400         10  SHOT-TOTAL-DISTANCE-SW        PIC X VALUE 'N'.
010500             88  SHOT-TOTAL-DISTANCE-PRESENT    VALUE 'Y'.
010600         10  SHOT-ROLL-DISTANCE-SW         PIC X VALUE 'N'.
010700             88  SHOT-ROLL-DISTANCE-PRESENT     VALUE 'Y'.
010800         10  SHOT-DEVIATION-SW             PIC X VALUE 'N'.
010900             88  SHOT-DEVIATION-PRESENT         VALUE 'Y'.
011000         10  SHOT-APEX-SW                  PIC X VALUE 'N'.
011100             88  SHOT-APEX-PRESENT              VALUE 'Y'.
011200         10  SHOT-ATTACK-ANGLE-SW          PIC X VALUE 'N'.
011300             88  SHOT-ATTACK-ANGLE-PRESENT      VALUE 'Y'.
011400         10  SHOT-FACE-ANGLE-SW            PIC X VALUE 'N'.
011500             88  SHOT-FACE-ANGLE-PRESENT        VALUE 'Y'.
011600         10  SHOT-FACE-TO-PATH-SW          PIC X VALUE 'N'.
011700             88  SHOT-FACE-TO-PATH-PRESENT      VALUE 'Y'.
011800         10  SHOT-SWING-PATH-SW            PIC X VALUE 'N'.
011900             88  SHOT-SWING-PATH-PRESENT        VALUE 'Y'.
012000         10  SHOT-SWING-PLANE-SW           PIC X VALUE 'N'.
012100             88  SHOT-SWING-PLANE-PRESENT       VALUE 'Y'.
012200         10  SHOT-VERT-FACE-IMPACT-SW      PIC X VALUE 'N'.
012300             88  SHOT-VERT-FACE-IMPACT-PRESENT  VALUE 'Y'.
012400         10  SHOT-HORIZ-FACE-IMPACT-SW     PIC X VALUE 'N'.
012500             88  SHOT-HORIZ-FACE-IMPACT-PRESENT VALUE 'Y'.
012600         10  SHOT-SMASH-SW                 PIC X VALUE 'N'.
012700             88  SHOT-SMASH-PRESENT             VALUE 'Y'.
012800         10  SHOT-PEAK-HEIGHT-SW           PIC X VALUE 'N'.
012900             88  SHOT-PEAK-HEIGHT-PRESENT       VALUE 'Y'.
013000         10  SHOT-DESCENT-ANGLE-SW         PIC X VALUE 'N'.
013100             88  SHOT-DESCENT-ANGLE-PRESENT     VALUE 'Y'.
013200         10  SHOT-HORIZ-LAUNCH-SW          PIC X VALUE 'N'.
013300             88  SHOT-HORIZ-LAUNCH-PRESENT      VALUE 'Y'.
013400         10  SHOT-CARRY-LAT-DISTANCE-SW    PIC X VALUE 'N'.
013500             88  SHOT-CARRY-LAT-DIST-PRESENT VALUE 'Y'.
013600         10  SHOT-TOTAL-LAT-DISTANCE-SW    PIC X VALUE 'N'.
013700             88  SHOT-TOTAL-LAT-DIST-PRESENT VALUE 'Y'.
013800         10  SHOT-CARRY-CURVE-DISTANCE-SW  PIC X VALUE 'N'.
013900             88  SHOT-CARRY-CURVE-DIST-PRES VALUE 'Y'.
014000         10  SHOT-TOTAL-CURVE-DISTANCE-SW  PIC X VALUE 'N'.
014100             88  SHOT-TOTAL-CURVE-DIST-PRES VALUE 'Y'.
014200         10  SHOT-DYNAMIC-LOFT-SW          PIC X VALUE 'N'.
014300             88  SHOT-DYNAMIC-LOFT-PRESENT      VALUE 'Y'.
014400         10  SHOT-SPIN-LOFT-SW             PIC X VALUE 'N'.
014500             88  SHOT-SPIN-LOFT-PRESENT         VALUE 'Y'.
014600         10  SHOT-LOW-POINT-SW             PIC X VALUE 'N'.
014700             88  SHOT-LOW-POINT-PRESENT         VALUE 'Y'.
014800         10  SHOT-FACE-TARGET-SW           PIC X VALUE 'N'.
014900             88  SHOT-FACE-TARGET-PRESENT       VALUE 'Y'.
015000         10  SHOT-PLANE-TILT-SW            PIC X VALUE 'N'.
015100             88  SHOT-PLANE-TILT-PRESENT        VALUE 'Y'.
015200         10  SHOT-PLANE-ROTATION-SW        PIC X VALUE 'N'.
015300             88  SHOT-PLANE-ROTATION-PRESENT    VALUE 'Y'.
015400     05  FILLER                           PIC X(12).
