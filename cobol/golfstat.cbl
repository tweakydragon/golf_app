000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GOLFSTAT.
000400 AUTHOR. R FOWLER HASKELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/20/91.
000700 DATE-COMPILED. 05/20/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* GOLFSTAT - PRINTS THE SESSION STATISTICS REPORT FOR ONE        *
001100* SESSION-ID ON REQUEST: TOTAL SHOTS, OVERALL AVERAGE CARRY,     *
001200* TOTAL DISTANCE AND BALL SPEED, THEN A CONTROL-BREAK DETAIL     *
001300* LINE PER DISTINCT CLUB WITH THE SAME THREE AVERAGES AND A      *
001400* PER-CLUB SHOT COUNT.  THE REPORT IS COMPUTED FRESH EACH RUN    *
001500* FROM THE SHOT MASTER -- NOTHING IS HELD OVER FROM ONE RUN TO   *
001600* THE NEXT.                                                     *
001700*                                                                *
001800* MAINT LOG                                                     *
001900* DATE       INIT  TICKET    DESCRIPTION                        *
002000* ---------- ----  --------  -------------------------------    *
002100* 1991-05-20 RFH   GS-0003   ORIGINAL REPORT PROGRAM.            *
002200* 1996-02-08 DWK   GS-0022   ADDED THE CLUB BREAKDOWN TABLE --   *
002300*                            PREVIOUSLY ONLY THE OVERALL LINE    *
002400*                            WAS PRINTED.                       *
002500* 1998-11-20 PDK   GS-0031   Y2K - NO DATE FIELDS HELD HERE;     *
002600*                            NOTED FOR THE RECORD DURING THE     *
002700*                            SHOP-WIDE Y2K SWEEP.                *
002800* 2005-07-01 LMT   GS-0063   ROUNDED THE AVERAGE FIELDS TO ONE   *
002900*                            DECIMAL PER SHOP STANDARD S-07-4;   *
003000*                            NO FUNCTION CALLS ON BATCH REPORTS. *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT SESSION-FILE
004400            ASSIGN       TO SESSFILE
004500            ORGANIZATION IS INDEXED
004600            ACCESS MODE  IS DYNAMIC
004700            RECORD KEY   IS SESS-ID
004800            FILE STATUS  IS SESSION-FILE-STATUS.
004900
005000     SELECT SHOT-FILE
005100            ASSIGN          TO SHOTFILE
005200            ORGANIZATION    IS INDEXED
005300            ACCESS MODE     IS DYNAMIC
005400            RECORD KEY      IS SHOT-ID
005500            ALTERNATE RECORD KEY IS SHOT-SESSION-KEY
005600                            WITH DUPLICATES
005700            FILE STATUS     IS SHOT-FILE-STATUS.
005800
005900     SELECT STATS-RPT-FILE
006000            ASSIGN       TO STATSRPT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS RPT-FILE-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  SESSION-FILE
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS SESSION-REC.
007000 COPY GOLFSESS.
007100
007200 FD  SHOT-FILE
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS SHOT-REC.
007500 COPY GOLFSHOT.
007600
007700 FD  STATS-RPT-FILE
007800     LABEL RECORDS ARE OMITTED.
007900 01  RPT-LINE-OUT                   PIC X(100).
008000
008100 WORKING-STORAGE SECTION.
008200
008300 COPY GOLFWORK.
008400
008500*    WS-REPORT-CONTROLS -- RUN-LEVEL SWITCHES AND SUBSCRIPTS
008600*    FOR THE ONE-SESSION REPORT PASS.  WS-SHOT-EOF-SW IS
008700*    SEPARATE FROM THE CSV-LOADER SWITCHES IN GOLFWORK SINCE
008800*    THIS PROGRAM READS THE SHOT FILE, NOT A CSV.
008900 01  WS-REPORT-CONTROLS.
009000     05  WS-RUN-ABORT-SW              PIC X VALUE 'N'.
009100         88  WS-RUN-ABORT                  VALUE 'Y'.
009200     05  WS-SHOT-EOF-SW                PIC X VALUE 'N'.
009300         88  WS-SHOT-AT-EOF                    VALUE 'Y'.
009400     05  WS-CLUB-SUB                   PIC 9(3) COMP VALUE 0.
009500     05  WS-CLUB-MATCH-SUB             PIC 9(3) COMP VALUE 0.
009600     05  WS-CLUB-TABLE-COUNT           PIC 9(3) COMP VALUE 0.
009700     05  WS-CLUB-FOUND-SW              PIC X VALUE 'N'.
009800         88  WS-CLUB-FOUND                     VALUE 'Y'.
009900     05  WS-SHOT-START-DONE-SW         PIC X VALUE 'N'.
010000         88  WS-SHOT-START-DONE                VALUE 'Y'.
010100     05  WS-RUN-DATE-YYYYMMDD          PIC 9(8).
010200     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYYYMMDD.
010300         10  WS-RUN-DATE-YYYY           PIC 9(4).
010400         10  WS-RUN-DATE-MM             PIC 9(2).
010500         10  WS-RUN-DATE-DD             PIC 9(2).
010550     05  FILLER                        PIC X(4) VALUE SPACES.
010600
010700*    WS-STATS-REC -- OVERALL ACCUMULATORS, BUILT OVER ALL SHOTS
010800*    FOR THE SESSION REGARDLESS OF CLUB.  THE -SUM AND -CNT
010900*    PAIRS ARE REDUCED TO THE -AVG FIELDS IN 300-COMPUTE-
011000*    AVERAGES; THE SUMS THEMSELVES NEVER APPEAR ON THE REPORT.
011100 01  WS-STATS-REC.
011200     05  STAT-TOTAL-SHOTS              PIC 9(5) COMP-3 VALUE 0.
011300     05  STAT-CARRY-SUM                PIC S9(7)V9(1)
011400                                        COMP-3 VALUE 0.
011500     05  STAT-CARRY-CNT                PIC 9(5) COMP-3 VALUE 0.
011600     05  STAT-TOTAL-SUM                PIC S9(7)V9(1)
011700                                        COMP-3 VALUE 0.
011800     05  STAT-TOTAL-CNT                PIC 9(5) COMP-3 VALUE 0.
011900     05  STAT-BALL-SPEED-SUM           PIC S9(7)V9(1)
012000                                        COMP-3 VALUE 0.
012100     05  STAT-BALL-SPEED-CNT           PIC 9(5) COMP-3 VALUE 0.
012200     05  STAT-AVG-CARRY                PIC S9(3)V9(1)
012300                                        COMP-3 VALUE 0.
012400     05  STAT-AVG-TOTAL                PIC S9(3)V9(1)
012500                                        COMP-3 VALUE 0.
012600     05  STAT-AVG-BALL-SPEED           PIC S9(3)V9(1)
012700                                        COMP-3 VALUE 0.
012750     05  FILLER                        PIC X(4) VALUE SPACES.
012800
012900*    WS-CLUB-TABLE -- ONE ROW PER DISTINCT CLUB VALUE SEEN,
013000*    FIRST-SEEN ORDER, BUILT AS SHOTS ARE READ.  SHOTS WITH A
013100*    BLANK CLUB NEVER REACH THIS TABLE (EXCLUDED FROM THE
013200*    BREAKDOWN PER THE CONTROL-BREAK RULE) BUT STILL ADD TO
013300*    STAT-TOTAL-SHOTS ABOVE.
013400 01  WS-CLUB-TABLE-AREA.
013500     05  WS-CLUB-TABLE OCCURS 60 TIMES.
013700         10  CLUB-NAME                 PIC X(50).
013800         10  CLUB-SHOT-COUNT           PIC 9(5) COMP-3 VALUE 0.
013900         10  CLUB-CARRY-SUM            PIC S9(7)V9(1)
014000                                       COMP-3 VALUE 0.
014100         10  CLUB-CARRY-CNT            PIC 9(5) COMP-3 VALUE 0.
014200         10  CLUB-TOTAL-SUM            PIC S9(7)V9(1)
014300                                       COMP-3 VALUE 0.
014400         10  CLUB-TOTAL-CNT            PIC 9(5) COMP-3 VALUE 0.
014500         10  CLUB-BALL-SPEED-SUM       PIC S9(7)V9(1)
014600                                       COMP-3 VALUE 0.
014700         10  CLUB-BALL-SPEED-CNT       PIC 9(5) COMP-3 VALUE 0.
014800         10  CLUB-AVG-CARRY            PIC S9(3)V9(1)
014900                                       COMP-3 VALUE 0.
015000         10  CLUB-AVG-TOTAL            PIC S9(3)V9(1)
015100                                       COMP-3 VALUE 0.
015200         10  CLUB-AVG-BALL-SPEED       PIC S9(3)V9(1)
015300                                       COMP-3 VALUE 0.
015350         10  FILLER                    PIC X(4) VALUE SPACES.
015400
015500*    REPORT LINE LAYOUTS -- HEADING, SESSION-HEADER, TOTALS,
015600*    AND ONE DETAIL LINE PER CLUB.  BUILT IN WORKING-STORAGE
015700*    AND MOVED TO RPT-LINE-OUT AT WRITE TIME, SAME AS THE
015800*    SHOP'S OTHER PRINT PROGRAMS.
015900 01  RPT-HEADING-1.
016000     05  FILLER                        PIC X(20) VALUE SPACES.
016100     05  FILLER                        PIC X(40) VALUE
016200         'G O L F   S E S S I O N   S T A T S'.
016300     05  FILLER                        PIC X(20) VALUE SPACES.
016400 01  RPT-HEADING-2.
016500     05  FILLER                        PIC X(5) VALUE SPACES.
016600     05  FILLER                        PIC X(15) VALUE
016700         'SESSION TITLE:'.
016800     05  RPT-H2-TITLE                  PIC X(35) VALUE SPACES.
016900     05  FILLER                        PIC X(3) VALUE SPACES.
017000     05  FILLER                        PIC X(9) VALUE
017100         'RUN DATE:'.
017200     05  RPT-H2-RUN-MM                 PIC 99.
017300     05  FILLER                        PIC X VALUE '/'.
017400     05  RPT-H2-RUN-DD                 PIC 99.
017500     05  FILLER                        PIC X VALUE '/'.
017600     05  RPT-H2-RUN-YYYY               PIC 9(4).
017700 01  RPT-TOTALS-LINE.
017800     05  FILLER                        PIC X(5) VALUE SPACES.
017900     05  FILLER                        PIC X(14) VALUE
018000         'TOTAL SHOTS: '.
018100     05  RPT-TOT-SHOTS                 PIC ZZZZ9.
018200     05  FILLER                        PIC X(5) VALUE SPACES.
018300     05  FILLER                        PIC X(11) VALUE
018400         'AVG CARRY:'.
018500     05  RPT-TOT-CARRY                 PIC ZZZ9.9.
018600     05  FILLER                        PIC X(5) VALUE SPACES.
018700     05  FILLER                        PIC X(11) VALUE
018800         'AVG TOTAL:'.
018900     05  RPT-TOT-TOTAL                 PIC ZZZ9.9.
019000     05  FILLER                        PIC X(5) VALUE SPACES.
019100     05  FILLER                        PIC X(15) VALUE
019200         'AVG BALL SPEED:'.
019300     05  RPT-TOT-BALL-SPEED            PIC ZZZ9.9.
019400 01  RPT-DETAIL-HEADING.
019500     05  FILLER                        PIC X(5) VALUE SPACES.
019600     05  FILLER                        PIC X(22) VALUE
019700         'CLUB'.
019800     05  FILLER                        PIC X(12) VALUE
019900         'SHOT COUNT'.
020000     05  FILLER                        PIC X(11) VALUE
020100         'AVG CARRY'.
020200     05  FILLER                        PIC X(11) VALUE
020300         'AVG TOTAL'.
020400     05  FILLER                        PIC X(15) VALUE
020500         'AVG BALL SPEED'.
020600 01  RPT-CLUB-DETAIL-LINE.
020700     05  FILLER                        PIC X(5) VALUE SPACES.
020800     05  RPT-CLUB-NAME                 PIC X(22).
020900     05  RPT-CLUB-SHOTS                PIC ZZZZ9.
021000     05  FILLER                        PIC X(7) VALUE SPACES.
021100     05  RPT-CLUB-AVG-CARRY            PIC ZZZ9.9.
021200     05  FILLER                        PIC X(6) VALUE SPACES.
021300     05  RPT-CLUB-AVG-TOTAL            PIC ZZZ9.9.
021400     05  FILLER                        PIC X(5) VALUE SPACES.
021500     05  RPT-CLUB-AVG-BALL-SPEED       PIC ZZZ9.9.
021600
021700 LINKAGE SECTION.
021800 01  WS-REPORT-SESS-ID                PIC 9(9).
021900 01  WS-RETURN-CD                     PIC 9(4) COMP.
022000
022100 PROCEDURE DIVISION USING WS-REPORT-SESS-ID,
022200                           WS-RETURN-CD.
022300
022400 000-MAIN.
022500     MOVE 0 TO WS-RETURN-CD.
022600     PERFORM 700-OPEN-FILES.
022700
022800     MOVE WS-REPORT-SESS-ID TO SESS-ID.
022900     READ SESSION-FILE
023000         INVALID KEY
023100             MOVE 'Y' TO WS-RUN-ABORT-SW
023200     END-READ.
023300     IF WS-RUN-ABORT
023400         GO TO 999-ABORT-RUN.
023500
023600     PERFORM 100-READ-SHOTS-FOR-SESSION THRU 100-EXIT
023700             UNTIL WS-SHOT-AT-EOF.
023800     PERFORM 300-COMPUTE-AVERAGES.
023900     PERFORM 400-PRINT-REPORT THRU 400-EXIT.
024000
024100     PERFORM 790-CLOSE-FILES.
024200     GOBACK.
024300
024400*    100-READ-SHOTS-FOR-SESSION STEPS THROUGH THE SHOT FILE'S
024500*    ALTERNATE KEY (SESS-ID-FK + SHOT-NUMBER) SO SHOTS COME
024600*    BACK IN SHOT-NUMBER ORDER FOR THIS SESSION ONLY; THE READ
024700*    NEXT STOPS THE MOMENT SESS-ID-FK NO LONGER MATCHES.
024800 100-READ-SHOTS-FOR-SESSION.
024900     IF NOT WS-SHOT-START-DONE
025000         MOVE 'Y' TO WS-SHOT-START-DONE-SW
025100         MOVE WS-REPORT-SESS-ID TO SESS-ID-FK
025200         MOVE 0 TO SHOT-NUMBER
025300         START SHOT-FILE KEY IS >= SHOT-SESSION-KEY
025400             INVALID KEY
025500                 MOVE 'Y' TO WS-SHOT-EOF-SW
025600                 GO TO 100-EXIT
025700         END-START
025800     END-IF.
025900     READ SHOT-FILE NEXT RECORD
026000         AT END
026100             MOVE 'Y' TO WS-SHOT-EOF-SW
026200             GO TO 100-EXIT
026300     END-READ.
026400     IF SESS-ID-FK NOT = WS-REPORT-SESS-ID
026500         MOVE 'Y' TO WS-SHOT-EOF-SW
026600         GO TO 100-EXIT.
026700
026800     ADD 1 TO STAT-TOTAL-SHOTS.
026900     IF SHOT-CARRY-DISTANCE-PRESENT
027000         ADD SHOT-CARRY-DISTANCE TO STAT-CARRY-SUM
027100         ADD 1 TO STAT-CARRY-CNT
027200     END-IF.
027300     IF SHOT-TOTAL-DISTANCE-PRESENT
027400         ADD SHOT-TOTAL-DISTANCE TO STAT-TOTAL-SUM
027500         ADD 1 TO STAT-TOTAL-CNT
027600     END-IF.
027700     IF SHOT-BALL-SPEED-PRESENT
027800         ADD SHOT-BALL-SPEED TO STAT-BALL-SPEED-SUM
027900         ADD 1 TO STAT-BALL-SPEED-CNT
028000     END-IF.
028100
028200     IF SHOT-CLUB NOT = SPACES
028300         PERFORM 200-ACCUMULATE-CLUB-TOTALS THRU 200-EXIT
028400     END-IF.
028500 100-EXIT.
028600     EXIT.
028700
028800*    200-ACCUMULATE-CLUB-TOTALS FINDS SHOT-CLUB IN THE TABLE
028900*    (FIRST-SEEN ORDER), ADDING A NEW ROW IF NOT FOUND, THEN
029000*    RUNS THE SAME SUM/COUNT ACCUMULATION AS 100-READ-SHOTS-
029100*    FOR-SESSION DID FOR THE OVERALL TOTALS.
029200 200-ACCUMULATE-CLUB-TOTALS.
029300     MOVE 'N' TO WS-CLUB-FOUND-SW.
029400     PERFORM 201-SEARCH-ONE-CLUB-ROW THRU 201-EXIT
029500             VARYING WS-CLUB-SUB FROM 1 BY 1
029600             UNTIL WS-CLUB-SUB > WS-CLUB-TABLE-COUNT
029700                OR WS-CLUB-FOUND.
029800     IF NOT WS-CLUB-FOUND
029900         IF WS-CLUB-TABLE-COUNT >= 60
030000             GO TO 200-EXIT
030100         END-IF
030200         ADD 1 TO WS-CLUB-TABLE-COUNT
030300         MOVE WS-CLUB-TABLE-COUNT TO WS-CLUB-MATCH-SUB
030400         MOVE SHOT-CLUB TO CLUB-NAME (WS-CLUB-MATCH-SUB)
030500     END-IF.
030600
030700     ADD 1 TO CLUB-SHOT-COUNT (WS-CLUB-MATCH-SUB).
030800     IF SHOT-CARRY-DISTANCE-PRESENT
030900         ADD SHOT-CARRY-DISTANCE TO
031000             CLUB-CARRY-SUM (WS-CLUB-MATCH-SUB)
031100         ADD 1 TO CLUB-CARRY-CNT (WS-CLUB-MATCH-SUB)
031200     END-IF.
031300     IF SHOT-TOTAL-DISTANCE-PRESENT
031400         ADD SHOT-TOTAL-DISTANCE TO
031500             CLUB-TOTAL-SUM (WS-CLUB-MATCH-SUB)
031600         ADD 1 TO CLUB-TOTAL-CNT (WS-CLUB-MATCH-SUB)
031700     END-IF.
031800     IF SHOT-BALL-SPEED-PRESENT
031900         ADD SHOT-BALL-SPEED TO
032000             CLUB-BALL-SPEED-SUM (WS-CLUB-MATCH-SUB)
032100         ADD 1 TO CLUB-BALL-SPEED-CNT (WS-CLUB-MATCH-SUB)
032200     END-IF.
032300 200-EXIT.
032400     EXIT.
032500
032600 201-SEARCH-ONE-CLUB-ROW.
032700     IF CLUB-NAME (WS-CLUB-SUB) = SHOT-CLUB
032800         MOVE WS-CLUB-SUB TO WS-CLUB-MATCH-SUB
032900         MOVE 'Y' TO WS-CLUB-FOUND-SW
033000     END-IF.
033100 201-EXIT.
033200     EXIT.
033300
033400*    300-COMPUTE-AVERAGES APPLIES THE STATISTICS ROUNDING RULE
033500*    TO THE OVERALL TOTALS AND EVERY CLUB ROW -- PLAIN MEAN OF
033600*    SUM OVER COUNT-PRESENT, ROUNDED TO ONE DECIMAL, DEFAULTING
033700*    TO 0.0 WHEN THE COUNT-PRESENT IS ZERO (COMPUTE ... ROUNDED
033800*    IS NEVER GIVEN A ZERO DIVISOR).
033900 300-COMPUTE-AVERAGES.
034000     IF STAT-CARRY-CNT > 0
034100         COMPUTE STAT-AVG-CARRY ROUNDED =
034200                 STAT-CARRY-SUM / STAT-CARRY-CNT
034300     END-IF.
034400     IF STAT-TOTAL-CNT > 0
034500         COMPUTE STAT-AVG-TOTAL ROUNDED =
034600                 STAT-TOTAL-SUM / STAT-TOTAL-CNT
034700     END-IF.
034800     IF STAT-BALL-SPEED-CNT > 0
034900         COMPUTE STAT-AVG-BALL-SPEED ROUNDED =
035000                 STAT-BALL-SPEED-SUM / STAT-BALL-SPEED-CNT
035100     END-IF.
035200
035300     PERFORM 301-COMPUTE-ONE-CLUB-AVG
035400             VARYING WS-CLUB-SUB FROM 1 BY 1
035500             UNTIL WS-CLUB-SUB > WS-CLUB-TABLE-COUNT.
035600 300-EXIT.
035700     EXIT.
035800
035900 301-COMPUTE-ONE-CLUB-AVG.
036000     IF CLUB-CARRY-CNT (WS-CLUB-SUB) > 0
036100         COMPUTE CLUB-AVG-CARRY (WS-CLUB-SUB) ROUNDED =
036200                 CLUB-CARRY-SUM (WS-CLUB-SUB) /
036300                 CLUB-CARRY-CNT (WS-CLUB-SUB)
036400     END-IF.
036500     IF CLUB-TOTAL-CNT (WS-CLUB-SUB) > 0
036600         COMPUTE CLUB-AVG-TOTAL (WS-CLUB-SUB) ROUNDED =
036700                 CLUB-TOTAL-SUM (WS-CLUB-SUB) /
036800                 CLUB-TOTAL-CNT (WS-CLUB-SUB)
036900     END-IF.
037000     IF CLUB-BALL-SPEED-CNT (WS-CLUB-SUB) > 0
037100         COMPUTE CLUB-AVG-BALL-SPEED (WS-CLUB-SUB) ROUNDED =
037200                 CLUB-BALL-SPEED-SUM (WS-CLUB-SUB) /
037300                 CLUB-BALL-SPEED-CNT (WS-CLUB-SUB)
037400     END-IF.
037500
037600 400-PRINT-REPORT.
037700     WRITE RPT-LINE-OUT FROM RPT-HEADING-1
037800           AFTER ADVANCING PAGE.
037900     MOVE SESS-TITLE (1:35) TO RPT-H2-TITLE.
038000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
038100     MOVE WS-RUN-DATE-MM   TO RPT-H2-RUN-MM.
038200     MOVE WS-RUN-DATE-DD   TO RPT-H2-RUN-DD.
038300     MOVE WS-RUN-DATE-YYYY TO RPT-H2-RUN-YYYY.
038400     WRITE RPT-LINE-OUT FROM RPT-HEADING-2
038500           AFTER ADVANCING 2.
038600
038700     MOVE STAT-TOTAL-SHOTS      TO RPT-TOT-SHOTS.
038800     MOVE STAT-AVG-CARRY        TO RPT-TOT-CARRY.
038900     MOVE STAT-AVG-TOTAL        TO RPT-TOT-TOTAL.
039000     MOVE STAT-AVG-BALL-SPEED   TO RPT-TOT-BALL-SPEED.
039100     WRITE RPT-LINE-OUT FROM RPT-TOTALS-LINE
039200           AFTER ADVANCING 2.
039300
039400     IF WS-CLUB-TABLE-COUNT = 0
039500         GO TO 400-EXIT.
039600     WRITE RPT-LINE-OUT FROM RPT-DETAIL-HEADING
039700           AFTER ADVANCING 2.
039800     PERFORM 401-PRINT-ONE-CLUB-LINE THRU 401-EXIT
039900             VARYING WS-CLUB-SUB FROM 1 BY 1
040000             UNTIL WS-CLUB-SUB > WS-CLUB-TABLE-COUNT.
040100 400-EXIT.
040200     EXIT.
040300
040400 401-PRINT-ONE-CLUB-LINE.
040500     MOVE CLUB-NAME (WS-CLUB-SUB)      TO RPT-CLUB-NAME.
040600     MOVE CLUB-SHOT-COUNT (WS-CLUB-SUB) TO RPT-CLUB-SHOTS.
040700     MOVE CLUB-AVG-CARRY (WS-CLUB-SUB) TO RPT-CLUB-AVG-CARRY.
040800     MOVE CLUB-AVG-TOTAL (WS-CLUB-SUB) TO RPT-CLUB-AVG-TOTAL.
040900     MOVE CLUB-AVG-BALL-SPEED (WS-CLUB-SUB) TO
041000          RPT-CLUB-AVG-BALL-SPEED.
041100     WRITE RPT-LINE-OUT FROM RPT-CLUB-DETAIL-LINE
041200           AFTER ADVANCING 1.
041300 401-EXIT.
041400     EXIT.
041500
041600 700-OPEN-FILES.
041700     OPEN INPUT SESSION-FILE
041800                SHOT-FILE.
041900     OPEN OUTPUT STATS-RPT-FILE.
042000     IF SESSION-FILE-STATUS NOT = '00'
042100         MOVE 'Y' TO WS-RUN-ABORT-SW
042200     END-IF.
042300 700-EXIT.
042400     EXIT.
042500
042600 790-CLOSE-FILES.
042700     CLOSE SESSION-FILE SHOT-FILE STATS-RPT-FILE.
042800 790-EXIT.
042900     EXIT.
043000
043100 999-ABORT-RUN.
043200     DISPLAY 'GOLFSTAT ABORTED -- SESSION-ID NOT ON FILE.'.
043300     MOVE 16 TO WS-RETURN-CD.
043400     PERFORM 790-CLOSE-FILES.
043500     GOBACK.
