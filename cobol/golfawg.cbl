000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GOLFAWG.
000400 AUTHOR. R FOWLER HASKELL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* GOLFAWG - LOADS AN AWESOME GOLF LAUNCH MONITOR CSV EXPORT INTO *
001100* THE SESSION/SHOT MASTER FILES.  TWO HEADER ROWS (DESCRIPTION,  *
001200* THEN UNITS) PRECEDE THE DATA ROWS; COLUMNS ARE MAPPED BY FIXED *
001300* POSITION, NOT BY NAME, SINCE THIS DEVICE DOES NOT LABEL ITS    *
001400* COLUMNS CONSISTENTLY ACROSS FIRMWARE LEVELS.                   *
001500*                                                                *
001600* MAINT LOG                                                     *
001700* DATE       INIT  TICKET    DESCRIPTION                        *
001800* ---------- ----  --------  -------------------------------    *
001900* 1991-04-02 RFH   GS-0002   ORIGINAL LOAD PROGRAM.              *
002000* 1995-08-19 DWK   GS-0019   ADDED SPIN-LOFT/LOW-POINT/FACE-     *
002100*                            TARGET COLUMNS FOR NEWER FIRMWARE.  *
002200* 1998-11-20 PDK   GS-0031   Y2K - SESS-DATE NOW BUILT FROM THE  *
002300*                            4-DIGIT YEAR IN SHOT-TIME, NOT A    *
002400*                            2-DIGIT CENTURY-WINDOW GUESS.       *
002500* 2005-07-01 LMT   GS-0062   REWORKED NUMERIC PARSING TO DROP    *
002600*                            FUNCTION NUMVAL/TRIM PER SHOP       *
002700*                            STANDARD S-07-4 (NO INTRINSICS ON   *
002800*                            BATCH EXTRACT JOBS).                *
002820* 2009-02-17 CJV   GS-0074   PARSE-NUMERIC-FIELD WAS TREATING A   *
002840*                            CELL OF "0" AS IF NO VALUE WERE      *
002850*                            PRESENT; ADDED WS-PARSE-DIGIT-SEEN-  *
002860*                            SW SO A REAL ZERO READING IS KEPT.   *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT CSV-AWESOME-FILE
004200            ASSIGN       TO AWGCSV
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS CSV-FILE-STATUS.
004500
004600     SELECT SESSION-FILE
004700            ASSIGN       TO SESSFILE
004800            ORGANIZATION IS INDEXED
004900            ACCESS MODE  IS DYNAMIC
005000            RECORD KEY   IS SESS-ID
005100            FILE STATUS  IS SESSION-FILE-STATUS.
005200
005300     SELECT SHOT-FILE
005400            ASSIGN          TO SHOTFILE
005500            ORGANIZATION    IS INDEXED
005600            ACCESS MODE     IS DYNAMIC
005700            RECORD KEY      IS SHOT-ID
005800            ALTERNATE RECORD KEY IS SHOT-SESSION-KEY
005900                            WITH DUPLICATES
006000            FILE STATUS     IS SHOT-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  CSV-AWESOME-FILE
006600     RECORDING MODE IS V
006700     LABEL RECORDS ARE OMITTED.
006800 01  CSV-AWESOME-LINE            PIC X(2000).
006900
007000 FD  SESSION-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS SESSION-REC.
007300 COPY GOLFSESS.
007400
007500 FD  SHOT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS SHOT-REC.
007800 COPY GOLFSHOT.
007900
008000 WORKING-STORAGE SECTION.
008100
008200 COPY GOLFWORK.
008300
008400*    WORK AREA LOCAL TO THIS LOAD RUN.  WS-MIN-TIME-SET-SW
008500*    TRACKS WHETHER ANY SHOT HAS YET SUPPLIED A PARSEABLE
008600*    SHOT-TIME, SO 900-WRAP-UP KNOWS WHETHER TO FALL BACK TO
008700*    UPLOAD-DATE FOR SESS-DATE.
008800 01  WS-RUN-CONTROLS.
008900     05  WS-RUN-ABORT-SW             PIC X VALUE 'N'.
009000         88  WS-RUN-ABORT                 VALUE 'Y'.
009100     05  WS-DATA-COLUMN-COUNT        PIC 9(3) COMP VALUE 0.
009200     05  WS-HEADER-COLUMN-COUNT      PIC 9(3) COMP VALUE 0.
009300     05  WS-SHOTS-LOADED             PIC 9(5) COMP-3 VALUE 0.
009400     05  WS-ROWS-SKIPPED             PIC 9(5) COMP-3 VALUE 0.
009500     05  WS-FNAME-UPPER              PIC X(255).
009600     05  WS-FNAME-LEN                PIC 9(3) COMP VALUE 0.
009700     05  WS-TODAY-YYYYMMDD           PIC 9(8).
009800     05  WS-TODAY-PARTS REDEFINES WS-TODAY-YYYYMMDD.
009900         10  WS-TODAY-YYYY            PIC 9(4).
010000         10  WS-TODAY-MM              PIC 9(2).
010100         10  WS-TODAY-DD              PIC 9(2).
010200     05  WS-NOW-TIME                 PIC 9(6).
010300     05  WS-NOW-PARTS REDEFINES WS-NOW-TIME.
010400         10  WS-NOW-HH                PIC 9(2).
010500         10  WS-NOW-MI                PIC 9(2).
010600         10  WS-NOW-SS                PIC 9(2).
010700     05  WS-MIN-TIME-SET-SW          PIC X VALUE 'N'.
010800         88  WS-MIN-TIME-SET              VALUE 'Y'.
010900     05  WS-MIN-SHOT-TIME            PIC X(19) VALUE SPACES.
010950     05  FILLER                      PIC X(4) VALUE SPACES.
011000
011100 LINKAGE SECTION.
011200 01  WS-UPLOAD-FILENAME              PIC X(255).
011300 01  WS-UPLOAD-CONTENT-TYPE          PIC X(40).
011400     88  WS-CONTENT-TYPE-OK VALUE 'text/csv'
011500                                   'application/vnd.ms-excel'
011600                                   'application/csv'
011700                                   'text/plain'.
011800 01  WS-UPLOAD-TITLE                 PIC X(255).
011900 01  WS-UPLOAD-LOCATION              PIC X(255).
012000 01  WS-RETURN-CD                    PIC 9(4) COMP.
012100
012200 PROCEDURE DIVISION USING WS-UPLOAD-FILENAME,
012300                           WS-UPLOAD-CONTENT-TYPE,
012400                           WS-UPLOAD-TITLE,
012500                           WS-UPLOAD-LOCATION,
012600                           WS-RETURN-CD.
012700
012800 000-MAIN.
012900     MOVE 0 TO WS-RETURN-CD.
013000     PERFORM 700-OPEN-FILES.
013100     PERFORM 100-VALIDATE-FILE THRU 100-EXIT.
013200     IF WS-RUN-ABORT
013300         GO TO 999-ABORT-RUN.
013400
013500     PERFORM 200-SKIP-HEADER-ROWS THRU 200-EXIT.
013600     PERFORM 300-PROCESS-DATA-RECORDS THRU 300-EXIT
013700             UNTIL WS-CSV-AT-EOF.
013800
013900     PERFORM 900-WRAP-UP.
014000     PERFORM 790-CLOSE-FILES.
014100     GOBACK.
014200
014300 100-VALIDATE-FILE.
014400*    FILE-VALIDITY RULE -- SAME TEST GOLFR10 APPLIES: NAME MUST
014500*    END '.CSV' (ANY CASE) AND THE DECLARED CONTENT TYPE MUST
014600*    BE ONE OF THE FOUR ALLOWED MIME TYPES.
014700     MOVE WS-UPLOAD-FILENAME TO WS-FNAME-UPPER.
014800     INSPECT WS-FNAME-UPPER CONVERTING
014900             'abcdefghijklmnopqrstuvwxyz' TO
015000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015100     MOVE 256 TO WS-FNAME-LEN.
015200     PERFORM 101-FNAME-BACKUP-ONE THRU 101-EXIT
015300             VARYING WS-FNAME-LEN FROM 255 BY -1
015400             UNTIL WS-FNAME-LEN < 1
015500                OR WS-FNAME-UPPER (WS-FNAME-LEN:1) NOT = SPACE.
015600     IF WS-FNAME-LEN < 4
015700         MOVE 'Y' TO WS-RUN-ABORT-SW
015800         GO TO 100-EXIT.
015900     IF WS-FNAME-UPPER (WS-FNAME-LEN - 3:4) NOT = '.CSV'
016000         MOVE 'Y' TO WS-RUN-ABORT-SW
016100         GO TO 100-EXIT.
016200     IF NOT WS-CONTENT-TYPE-OK
016300         MOVE 'Y' TO WS-RUN-ABORT-SW
016400         GO TO 100-EXIT.
016500
016600     MOVE WS-UPLOAD-TITLE TO WS-SAN-INPUT-FIELD.
016700     PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT.
016800     MOVE WS-SAN-OUTPUT-FIELD TO SESS-TITLE.
016900     IF WS-SAN-OUTPUT-LEN = 0
017000         MOVE 'Y' TO WS-RUN-ABORT-SW
017100         GO TO 100-EXIT.
017200
017300     MOVE WS-UPLOAD-LOCATION TO WS-SAN-INPUT-FIELD.
017400     PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT.
017500     MOVE WS-SAN-OUTPUT-FIELD TO SESS-LOCATION.
017600
017700     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
017800     ACCEPT WS-NOW-TIME FROM TIME.
017900     MOVE WS-TODAY-YYYY TO SESS-UPL-YYYY.
018000     MOVE WS-TODAY-MM   TO SESS-UPL-MM.
018100     MOVE WS-TODAY-DD   TO SESS-UPL-DD.
018200     MOVE WS-NOW-HH     TO SESS-UPL-HH.
018300     MOVE WS-NOW-MI     TO SESS-UPL-MI.
018400     MOVE WS-NOW-SS     TO SESS-UPL-SS.
018500     MOVE 'T' TO SESS-UPLOAD-DATE (11:1).
018600     MOVE 'AWESOME_GOLF' TO SESS-SOURCE-TYPE.
018700 100-EXIT.
018800     EXIT.
018900
019000 101-FNAME-BACKUP-ONE.
019100     CONTINUE.
019200 101-EXIT.
019300     EXIT.
019400
019500 200-SKIP-HEADER-ROWS.
019600*    LINE 1 IS THE DESCRIPTION HEADER -- USED ONLY TO COUNT THE
019700*    EXPECTED COLUMNS, NOT FOR NAME-BASED LOOKUP.  LINE 2 IS
019800*    THE UNITS ROW AND IS DISCARDED OUTRIGHT.
019900     READ CSV-AWESOME-FILE INTO WS-CSV-RAW-LINE
020000         AT END
020100             MOVE 'Y' TO WS-CSV-EOF-SW
020200             GO TO 200-EXIT
020300     END-READ.
020400     PERFORM 8200-SPLIT-CSV-LINE THRU 8200-EXIT.
020500     MOVE WS-CSV-COLUMN-COUNT TO WS-HEADER-COLUMN-COUNT.
020600
020700     READ CSV-AWESOME-FILE INTO WS-CSV-RAW-LINE
020800         AT END
020900             MOVE 'Y' TO WS-CSV-EOF-SW
021000     END-READ.
021100 200-EXIT.
021200     EXIT.
021300
021400 300-PROCESS-DATA-RECORDS.
021500     READ CSV-AWESOME-FILE INTO WS-CSV-RAW-LINE
021600         AT END
021700             MOVE 'Y' TO WS-CSV-EOF-SW
021800             GO TO 300-EXIT
021900     END-READ.
022000     IF WS-CSV-RAW-LINE = SPACES
022100         GO TO 300-EXIT.
022200
022300     PERFORM 8200-SPLIT-CSV-LINE THRU 8200-EXIT.
022400     MOVE WS-CSV-COLUMN-COUNT TO WS-DATA-COLUMN-COUNT.
022500     IF WS-DATA-COLUMN-COUNT < WS-HEADER-COLUMN-COUNT
022600         ADD 1 TO WS-ROWS-SKIPPED
022700         GO TO 300-EXIT.
022800
022900     INITIALIZE SHOT-REC.
023000     ADD 1 TO WS-NEXT-SHOT-ID.
023100     MOVE WS-NEXT-SHOT-ID TO SHOT-ID.
023200     ADD 1 TO WS-SHOTS-LOADED.
023300     MOVE WS-SHOTS-LOADED TO SHOT-NUMBER.
023400
023500     PERFORM 310-PARSE-AWESOME-SHOT THRU 310-EXIT.
023600
023700     WRITE SHOT-REC.
023800 300-EXIT.
023900     EXIT.
024000
024100*    310-PARSE-AWESOME-SHOT APPLIES THE FIXED-COLUMN MAPPING.
024200*    EVERY COLUMN BEYOND 0 IS BOUNDS-CHECKED AGAINST
024300*    WS-DATA-COLUMN-COUNT (ARRAYS ARE 1-UP, CSV COLUMNS ARE
024400*    0-UP, SO COLUMN N IS WS-CSV-COLUMN-TEXT (N + 1)).
024500 310-PARSE-AWESOME-SHOT.
024600     PERFORM 311-PARSE-SHOT-TIME THRU 311-EXIT.
024700     PERFORM 312-PARSE-CLUB-FIELDS THRU 312-EXIT.
024800     PERFORM 313-PARSE-NUMERIC-COLUMNS THRU 313-EXIT.
024900     PERFORM 314-PARSE-CLASSIFICATION THRU 314-EXIT.
025000 310-EXIT.
025100     EXIT.
025200
025300 311-PARSE-SHOT-TIME.
025400*    COL 0 -- 'YYYY-MM-DD HH:MM:SS'.  UNPARSEABLE TEXT LEAVES
025500*    SHOT-TIME ABSENT RATHER THAN FAILING THE ROW.
025600     MOVE WS-CSV-COLUMN-TEXT (1) TO SHOT-TIME.
025700     IF SHOT-TIME (5:1) NOT = '-' OR SHOT-TIME (8:1) NOT = '-'
025800        OR SHOT-TIME (11:1) NOT = SPACE
025900         MOVE SPACES TO SHOT-TIME
026000         GO TO 311-EXIT.
026100     IF NOT WS-MIN-TIME-SET
026200         MOVE SHOT-TIME TO WS-MIN-SHOT-TIME
026300         SET WS-MIN-TIME-SET TO TRUE
026400     ELSE
026500         IF SHOT-TIME < WS-MIN-SHOT-TIME
026600             MOVE SHOT-TIME TO WS-MIN-SHOT-TIME
026700         END-IF
026800     END-IF.
026900 311-EXIT.
027000     EXIT.
027100
027200 312-PARSE-CLUB-FIELDS.
027300*    COL 1 -- CLUB, COL 2 -- CLUB-DESCRIPTION, BOTH SANITIZED.
027400     MOVE WS-CSV-COLUMN-TEXT (2) TO WS-SAN-INPUT-FIELD.
027500     PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT.
027600     MOVE WS-SAN-OUTPUT-FIELD (1:50) TO SHOT-CLUB.
027700     IF WS-DATA-COLUMN-COUNT < 3
027800         GO TO 312-EXIT.
027900     MOVE WS-CSV-COLUMN-TEXT (3) TO WS-SAN-INPUT-FIELD.
028000     PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT.
028100     MOVE WS-SAN-OUTPUT-FIELD (1:100) TO SHOT-CLUB-DESC.
028200 312-EXIT.
028300     EXIT.
028400
028500 313-PARSE-NUMERIC-COLUMNS.
028600*    COLS 3-22 AND 24-29, FIXED POSITION, EACH AN OPTIONAL
028700*    NUMERIC METRIC.  COLS 13 AND 27 EACH FEED TWO SHOT FIELDS.
028800     IF WS-DATA-COLUMN-COUNT >= 4
028900         MOVE WS-CSV-COLUMN-TEXT (4) TO WS-PARSE-RAW-FIELD
029000         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
029100         IF WS-PARSE-VALID
029200             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-ALTITUDE
029300             SET SHOT-ALTITUDE-PRESENT TO TRUE
029400         END-IF
029500     END-IF.
029600     IF WS-DATA-COLUMN-COUNT >= 5
029700         MOVE WS-CSV-COLUMN-TEXT (5) TO WS-PARSE-RAW-FIELD
029800         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
029900         IF WS-PARSE-VALID
030000             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-CLUB-HEAD-SPEED
030100             SET SHOT-CLUB-HEAD-SPEED-PRESENT TO TRUE
030200         END-IF
030300     END-IF.
030400     IF WS-DATA-COLUMN-COUNT >= 6
030500         MOVE WS-CSV-COLUMN-TEXT (6) TO WS-PARSE-RAW-FIELD
030600         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
030700         IF WS-PARSE-VALID
030800             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-BALL-SPEED
030900             SET SHOT-BALL-SPEED-PRESENT TO TRUE
031000         END-IF
031100     END-IF.
031200     IF WS-DATA-COLUMN-COUNT >= 7
031300         MOVE WS-CSV-COLUMN-TEXT (7) TO WS-PARSE-RAW-FIELD
031400         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
031500         IF WS-PARSE-VALID
031600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-CARRY-DISTANCE
031700             SET SHOT-CARRY-DISTANCE-PRESENT TO TRUE
031800         END-IF
031900     END-IF.
032000     IF WS-DATA-COLUMN-COUNT >= 8
032100         MOVE WS-CSV-COLUMN-TEXT (8) TO WS-PARSE-RAW-FIELD
032200         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
032300         IF WS-PARSE-VALID
032400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-TOTAL-DISTANCE
032500             SET SHOT-TOTAL-DISTANCE-PRESENT TO TRUE
032600         END-IF
032700     END-IF.
032800     IF WS-DATA-COLUMN-COUNT >= 9
032900         MOVE WS-CSV-COLUMN-TEXT (9) TO WS-PARSE-RAW-FIELD
033000         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
033100         IF WS-PARSE-VALID
033200             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-ROLL-DISTANCE
033300             SET SHOT-ROLL-DISTANCE-PRESENT TO TRUE
033400         END-IF
033500     END-IF.
033600     IF WS-DATA-COLUMN-COUNT >= 10
033700         MOVE WS-CSV-COLUMN-TEXT (10) TO WS-PARSE-RAW-FIELD
033800         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
033900         IF WS-PARSE-VALID
034000             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SMASH
034100             SET SHOT-SMASH-PRESENT TO TRUE
034200         END-IF
034300     END-IF.
034400     IF WS-DATA-COLUMN-COUNT >= 11
034500         MOVE WS-CSV-COLUMN-TEXT (11) TO WS-PARSE-RAW-FIELD
034600         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
034700         IF WS-PARSE-VALID
034800             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-LAUNCH-ANGLE
034900             SET SHOT-LAUNCH-ANGLE-PRESENT TO TRUE
035000         END-IF
035100     END-IF.
035200     IF WS-DATA-COLUMN-COUNT >= 12
035300         MOVE WS-CSV-COLUMN-TEXT (12) TO WS-PARSE-RAW-FIELD
035400         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
035500         IF WS-PARSE-VALID
035600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-PEAK-HEIGHT
035700             SET SHOT-PEAK-HEIGHT-PRESENT TO TRUE
035800         END-IF
035900     END-IF.
036000     IF WS-DATA-COLUMN-COUNT >= 13
036100         MOVE WS-CSV-COLUMN-TEXT (13) TO WS-PARSE-RAW-FIELD
036200         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
036300         IF WS-PARSE-VALID
036400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-DESCENT-ANGLE
036500             SET SHOT-DESCENT-ANGLE-PRESENT TO TRUE
036600         END-IF
036700     END-IF.
036800     IF WS-DATA-COLUMN-COUNT >= 14
036900         MOVE WS-CSV-COLUMN-TEXT (14) TO WS-PARSE-RAW-FIELD
037000         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
037100         IF WS-PARSE-VALID
037200             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-HORIZ-LAUNCH
037300             SET SHOT-HORIZ-LAUNCH-PRESENT TO TRUE
037400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-LAUNCH-DIRECTION
037500             SET SHOT-LAUNCH-DIRECTION-PRESENT TO TRUE
037600         END-IF
037700     END-IF.
037800     IF WS-DATA-COLUMN-COUNT >= 15
037900         MOVE WS-CSV-COLUMN-TEXT (15) TO WS-PARSE-RAW-FIELD
038000         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
038100         IF WS-PARSE-VALID
038200             MOVE WS-PARSE-NUMERIC-VALUE TO
038300                  SHOT-CARRY-LAT-DISTANCE
038400             SET SHOT-CARRY-LAT-DIST-PRESENT TO TRUE
038500         END-IF
038600     END-IF.
038700     IF WS-DATA-COLUMN-COUNT >= 16
038800         MOVE WS-CSV-COLUMN-TEXT (16) TO WS-PARSE-RAW-FIELD
038900         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
039000         IF WS-PARSE-VALID
039100             MOVE WS-PARSE-NUMERIC-VALUE TO
039200                  SHOT-TOTAL-LAT-DISTANCE
039300             SET SHOT-TOTAL-LAT-DIST-PRESENT TO TRUE
039400         END-IF
039500     END-IF.
039600     IF WS-DATA-COLUMN-COUNT >= 17
039700         MOVE WS-CSV-COLUMN-TEXT (17) TO WS-PARSE-RAW-FIELD
039800         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
039900         IF WS-PARSE-VALID
040000             MOVE WS-PARSE-NUMERIC-VALUE TO
040100                  SHOT-CARRY-CURVE-DISTANCE
040200             SET SHOT-CARRY-CURVE-DIST-PRES TO TRUE
040300         END-IF
040400     END-IF.
040500     IF WS-DATA-COLUMN-COUNT >= 18
040600         MOVE WS-CSV-COLUMN-TEXT (18) TO WS-PARSE-RAW-FIELD
040700         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
040800         IF WS-PARSE-VALID
040900             MOVE WS-PARSE-NUMERIC-VALUE TO
041000                  SHOT-TOTAL-CURVE-DISTANCE
041100             SET SHOT-TOTAL-CURVE-DIST-PRES TO TRUE
041200         END-IF
041300     END-IF.
041400     IF WS-DATA-COLUMN-COUNT >= 19
041500         MOVE WS-CSV-COLUMN-TEXT (19) TO WS-PARSE-RAW-FIELD
041600         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
041700         IF WS-PARSE-VALID
041800             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-ATTACK-ANGLE
041900             SET SHOT-ATTACK-ANGLE-PRESENT TO TRUE
042000         END-IF
042100     END-IF.
042200     IF WS-DATA-COLUMN-COUNT >= 20
042300         MOVE WS-CSV-COLUMN-TEXT (20) TO WS-PARSE-RAW-FIELD
042400         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
042500         IF WS-PARSE-VALID
042600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-DYNAMIC-LOFT
042700             SET SHOT-DYNAMIC-LOFT-PRESENT TO TRUE
042800         END-IF
042900     END-IF.
043000     IF WS-DATA-COLUMN-COUNT >= 21
043100         MOVE WS-CSV-COLUMN-TEXT (21) TO WS-PARSE-RAW-FIELD
043200         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
043300         IF WS-PARSE-VALID
043400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SPIN-LOFT
043500             SET SHOT-SPIN-LOFT-PRESENT TO TRUE
043600         END-IF
043700     END-IF.
043800     IF WS-DATA-COLUMN-COUNT >= 22
043900         MOVE WS-CSV-COLUMN-TEXT (22) TO WS-PARSE-RAW-FIELD
044000         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
044100         IF WS-PARSE-VALID
044200             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SPIN-RATE
044300             SET SHOT-SPIN-RATE-PRESENT TO TRUE
044400         END-IF
044500     END-IF.
044600     IF WS-DATA-COLUMN-COUNT >= 23
044700         MOVE WS-CSV-COLUMN-TEXT (23) TO WS-PARSE-RAW-FIELD
044800         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
044900         IF WS-PARSE-VALID
045000             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SPIN-AXIS
045100             SET SHOT-SPIN-AXIS-PRESENT TO TRUE
045200         END-IF
045300     END-IF.
045400*    COL 23 (SUB 24) IS A TEXT "SPIN READING" FIELD -- NEVER
045500*    MAPPED TO ANY SHOT FIELD.
045600     IF WS-DATA-COLUMN-COUNT >= 25
045700         MOVE WS-CSV-COLUMN-TEXT (25) TO WS-PARSE-RAW-FIELD
045800         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
045900         IF WS-PARSE-VALID
046000             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-LOW-POINT
046100             SET SHOT-LOW-POINT-PRESENT TO TRUE
046200         END-IF
046300     END-IF.
046400     IF WS-DATA-COLUMN-COUNT >= 26
046500         MOVE WS-CSV-COLUMN-TEXT (26) TO WS-PARSE-RAW-FIELD
046600         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
046700         IF WS-PARSE-VALID
046800             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-SWING-PATH
046900             SET SHOT-SWING-PATH-PRESENT TO TRUE
047000         END-IF
047100     END-IF.
047200     IF WS-DATA-COLUMN-COUNT >= 27
047300         MOVE WS-CSV-COLUMN-TEXT (27) TO WS-PARSE-RAW-FIELD
047400         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
047500         IF WS-PARSE-VALID
047600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-FACE-TO-PATH
047700             SET SHOT-FACE-TO-PATH-PRESENT TO TRUE
047800         END-IF
047900     END-IF.
048000     IF WS-DATA-COLUMN-COUNT >= 28
048100         MOVE WS-CSV-COLUMN-TEXT (28) TO WS-PARSE-RAW-FIELD
048200         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
048300         IF WS-PARSE-VALID
048400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-FACE-TARGET
048500             SET SHOT-FACE-TARGET-PRESENT TO TRUE
048600             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-FACE-ANGLE
048700             SET SHOT-FACE-ANGLE-PRESENT TO TRUE
048800         END-IF
048900     END-IF.
049000     IF WS-DATA-COLUMN-COUNT >= 29
049100         MOVE WS-CSV-COLUMN-TEXT (29) TO WS-PARSE-RAW-FIELD
049200         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
049300         IF WS-PARSE-VALID
049400             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-PLANE-TILT
049500             SET SHOT-PLANE-TILT-PRESENT TO TRUE
049600         END-IF
049700     END-IF.
049800     IF WS-DATA-COLUMN-COUNT >= 30
049900         MOVE WS-CSV-COLUMN-TEXT (30) TO WS-PARSE-RAW-FIELD
050000         PERFORM 8100-PARSE-NUMERIC-FIELD THRU 8100-EXIT
050100         IF WS-PARSE-VALID
050200             MOVE WS-PARSE-NUMERIC-VALUE TO SHOT-PLANE-ROTATION
050300             SET SHOT-PLANE-ROTATION-PRESENT TO TRUE
050400         END-IF
050500     END-IF.
050600 313-EXIT.
050700     EXIT.
050800
050900 314-PARSE-CLASSIFICATION.
051000*    COL 30 (SUB 31) -- SWING TAG TEXT, E.G. "PUSH SLICE".  THE
051100*    DEVICE SOMETIMES OMITS THE TRAILING TAG COLUMN ENTIRELY ON
051200*    OLDER FIRMWARE, SO THIS IS LEFT SPACE RATHER THAN FAILING
051300*    THE ROW.
051400     IF WS-DATA-COLUMN-COUNT >= 31
051500         MOVE WS-CSV-COLUMN-TEXT (31) TO WS-SAN-INPUT-FIELD
051600         PERFORM 8000-SANITIZE-FIELD THRU 8000-EXIT
051700         MOVE WS-SAN-OUTPUT-FIELD (1:30) TO SHOT-CLASSIFICATION
051800     END-IF.
051900 314-EXIT.
052000     EXIT.
052100
052200 700-OPEN-FILES.
052300     OPEN INPUT  CSV-AWESOME-FILE
052400          I-O    SESSION-FILE
052500                 SHOT-FILE.
052600     IF CSV-FILE-STATUS NOT = '00'
052700         MOVE 'Y' TO WS-RUN-ABORT-SW
052800     END-IF.
052900     MOVE 0 TO WS-NEXT-SESS-ID WS-NEXT-SHOT-ID.
053000 700-EXIT.
053100     EXIT.
053200
053300 790-CLOSE-FILES.
053400     CLOSE CSV-AWESOME-FILE SESSION-FILE SHOT-FILE.
053500 790-EXIT.
053600     EXIT.
053700
053800 900-WRAP-UP.
053900*    AT-LEAST-ONE-SHOT RULE.  SESS-DATE IS THE MINIMUM
054000*    SHOT-TIME TRACKED DURING PARSING, OR UPLOAD-DATE IF NO
054100*    SHOT HAD A PARSEABLE TIME.
054200     IF WS-SHOTS-LOADED = 0
054300         GO TO 999-ABORT-RUN.
054400     IF WS-MIN-TIME-SET
054500         MOVE WS-MIN-SHOT-TIME TO SESS-DATE
054600         MOVE '-' TO SESS-DATE (5:1)
054700         MOVE '-' TO SESS-DATE (8:1)
054800         MOVE 'T' TO SESS-DATE (11:1)
054900     ELSE
055000         MOVE SESS-UPLOAD-DATE TO SESS-DATE
055100     END-IF.
055200     ADD 1 TO WS-NEXT-SESS-ID.
055300     MOVE WS-NEXT-SESS-ID TO SESS-ID.
055400     WRITE SESSION-REC.
055500     DISPLAY 'GOLFAWG LOADED ' WS-SHOTS-LOADED ' SHOTS, '
055600             WS-ROWS-SKIPPED ' ROWS SKIPPED.'.
055700 900-EXIT.
055800     EXIT.
055900
056000 999-ABORT-RUN.
056100     DISPLAY 'GOLFAWG ABORTED -- INVALID FILE, MISSING TITLE, '
056200             'OR NO SHOTS PARSED.'.
056300     MOVE 16 TO WS-RETURN-CD.
056400     PERFORM 790-CLOSE-FILES.
056500     GOBACK.
056600
056700 8000-SANITIZE-FIELD.
056800*    SANITIZE-INPUT RULE -- SHARED COPYBOOK TEXT WOULD DUPLICATE
056900*    THE FIELD LAYOUT BUT NOT THE PROCEDURE TEXT, SO THIS
057000*    PARAGRAPH IS RESTATED HERE IDENTICALLY TO GOLFR10'S COPY.
057100     MOVE SPACES TO WS-SAN-OUTPUT-FIELD.
057200     MOVE 1 TO WS-SAN-PTR.
057300     PERFORM 8001-SANITIZE-ONE-CHAR THRU 8001-EXIT
057400             VARYING WS-SAN-SUB FROM 1 BY 1
057500             UNTIL WS-SAN-SUB > 255.
057600     COMPUTE WS-SAN-OUTPUT-LEN = WS-SAN-PTR - 1.
057700 8000-EXIT.
057800     EXIT.
057900
058000 8001-SANITIZE-ONE-CHAR.
058100     MOVE WS-SAN-INPUT-FIELD (WS-SAN-SUB:1) TO WS-SAN-CHAR.
058200     IF WS-SAN-CHAR = SPACE AND WS-SAN-PTR = 1
058300         GO TO 8001-EXIT.
058400     EVALUATE WS-SAN-CHAR
058500         WHEN '<'
058600             MOVE '&lt;' TO WS-SAN-ENTITY-TEXT
058700             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
058800                    INTO WS-SAN-OUTPUT-FIELD
058900                    WITH POINTER WS-SAN-PTR
059000             END-STRING
059100         WHEN '>'
059200             MOVE '&gt;' TO WS-SAN-ENTITY-TEXT
059300             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
059400                    INTO WS-SAN-OUTPUT-FIELD
059500                    WITH POINTER WS-SAN-PTR
059600             END-STRING
059700         WHEN '"'
059800             MOVE '&quot;' TO WS-SAN-ENTITY-TEXT
059900             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
060000                    INTO WS-SAN-OUTPUT-FIELD
060100                    WITH POINTER WS-SAN-PTR
060200             END-STRING
060300         WHEN "'"
060400             MOVE '&#x27;' TO WS-SAN-ENTITY-TEXT
060500             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
060600                    INTO WS-SAN-OUTPUT-FIELD
060700                    WITH POINTER WS-SAN-PTR
060800             END-STRING
060900         WHEN '/'
061000             MOVE '&#x2F;' TO WS-SAN-ENTITY-TEXT
061100             STRING WS-SAN-ENTITY-TEXT DELIMITED BY SPACE
061200                    INTO WS-SAN-OUTPUT-FIELD
061300                    WITH POINTER WS-SAN-PTR
061400             END-STRING
061500         WHEN OTHER
061600             STRING WS-SAN-CHAR DELIMITED BY SIZE
061700                    INTO WS-SAN-OUTPUT-FIELD
061800                    WITH POINTER WS-SAN-PTR
061900             END-STRING
062000     END-EVALUATE.
062100 8001-EXIT.
062200     EXIT.
062300
062400 8100-PARSE-NUMERIC-FIELD.
062500*    PARSE-DOUBLE RULE -- SEE GOLFR10 FOR THE FULL EXPLANATION;
062600*    RESTATED HERE SINCE THE SHOP DOES NOT CALL SUBPROGRAMS FOR
062700*    ROW-LEVEL VALIDATION LOGIC.
062750*    2009-02-17 CJV GS-0074 - WS-PARSE-DIGIT-SEEN-SW CARRIES
062760*    WHETHER AN ACTUAL 0-9 CHARACTER WAS FOUND, SO A CELL OF
062770*    JUST "0" IS NOT MISTAKEN FOR A CELL WITH NO DIGITS AT ALL.
062800     MOVE SPACES TO WS-PARSE-CLEAN-FIELD.
062900     MOVE 0 TO WS-PARSE-CLEAN-LEN.
063000     MOVE 'N' TO WS-PARSE-VALID-SW.
063100     PERFORM 8101-STRIP-ONE-CHAR THRU 8101-EXIT
063200             VARYING WS-PARSE-SUB FROM 1 BY 1
063300             UNTIL WS-PARSE-SUB > 30.
063400     IF WS-PARSE-CLEAN-LEN = 0
063500         GO TO 8100-EXIT.
063600     MOVE 0 TO WS-PARSE-ACCUM.
063700     MOVE 0 TO WS-PARSE-DEC-DIGITS.
063800     MOVE 'N' TO WS-PARSE-SEEN-DOT-SW.
063900     MOVE 'N' TO WS-PARSE-NEGATIVE-SW.
063950     MOVE 'N' TO WS-PARSE-DIGIT-SEEN-SW.
064000     PERFORM 8102-ACCUM-ONE-DIGIT THRU 8102-EXIT
064100             VARYING WS-PARSE-SUB FROM 1 BY 1
064200             UNTIL WS-PARSE-SUB > WS-PARSE-CLEAN-LEN.
064300     IF NOT WS-PARSE-DIGIT-SEEN
064400         GO TO 8100-EXIT.
064600     COMPUTE WS-PARSE-SCALE =
064700             10 ** (2 - WS-PARSE-DEC-DIGITS).
064800     COMPUTE WS-PARSE-ACCUM = WS-PARSE-ACCUM * WS-PARSE-SCALE.
064900     IF WS-PARSE-NEGATIVE
065000         COMPUTE WS-PARSE-NUMERIC-VALUE =
065100                 (WS-PARSE-ACCUM / 100) * -1
065200     ELSE
065300         COMPUTE WS-PARSE-NUMERIC-VALUE = WS-PARSE-ACCUM / 100
065400     END-IF.
065500     MOVE 'Y' TO WS-PARSE-VALID-SW.
065600 8100-EXIT.
065700     EXIT.
065800
065900 8101-STRIP-ONE-CHAR.
066000     MOVE WS-PARSE-RAW-FIELD (WS-PARSE-SUB:1) TO WS-PARSE-CHAR.
066100     IF WS-PARSE-CHAR = '0' OR '1' OR '2' OR '3' OR '4'
066200                     OR '5' OR '6' OR '7' OR '8' OR '9'
066300                     OR '.' OR '-'
066400         ADD 1 TO WS-PARSE-CLEAN-LEN
066500         MOVE WS-PARSE-CHAR TO
066600              WS-PARSE-CLEAN-FIELD (WS-PARSE-CLEAN-LEN:1)
066700     END-IF.
066800 8101-EXIT.
066900     EXIT.
067000
067100 8102-ACCUM-ONE-DIGIT.
067200     MOVE WS-PARSE-CLEAN-FIELD (WS-PARSE-SUB:1) TO WS-PARSE-CHAR.
067300     EVALUATE TRUE
067400         WHEN WS-PARSE-CHAR = '-'
067500             MOVE 'Y' TO WS-PARSE-NEGATIVE-SW
067600         WHEN WS-PARSE-CHAR = '.'
067700             MOVE 'Y' TO WS-PARSE-SEEN-DOT-SW
067800         WHEN WS-PARSE-SEEN-DOT AND WS-PARSE-DEC-DIGITS >= 2
067900             CONTINUE
068000         WHEN OTHER
068050             MOVE 'Y' TO WS-PARSE-DIGIT-SEEN-SW
068100             MOVE WS-PARSE-CHAR TO WS-PARSE-DIGIT
068200             COMPUTE WS-PARSE-ACCUM =
068300                     WS-PARSE-ACCUM * 10 + WS-PARSE-DIGIT
068400             IF WS-PARSE-SEEN-DOT
068500                 ADD 1 TO WS-PARSE-DEC-DIGITS
068600             END-IF
068700     END-EVALUATE.
068800 8102-EXIT.
068900     EXIT.
069000
069100 8200-SPLIT-CSV-LINE.
069200*    SPLITS THE CURRENT CSV LINE ON COMMAS INTO WS-CSV-COLUMNS.
069300     MOVE 2001 TO WS-CSV-SUB2.
069400     PERFORM 8201-BACK-UP-ONE THRU 8201-EXIT
069500             VARYING WS-CSV-SUB2 FROM 2000 BY -1
069600             UNTIL WS-CSV-SUB2 < 1
069700                OR WS-CSV-RAW-LINE (WS-CSV-SUB2:1) NOT = SPACE.
069800     MOVE WS-CSV-SUB2 TO WS-CSV-RAW-LINE-LEN.
069900     IF WS-CSV-RAW-LINE-LEN < 1
070000         MOVE 1 TO WS-CSV-RAW-LINE-LEN.
070100     MOVE 1 TO WS-CSV-COLUMN-COUNT.
070200     MOVE 1 TO WS-CSV-CHAR-POS.
070300     MOVE SPACES TO WS-CSV-COLUMN-TEXT (1).
070400     PERFORM 8202-SPLIT-ONE-CHAR THRU 8202-EXIT
070500             VARYING WS-CSV-SUB FROM 1 BY 1
070600             UNTIL WS-CSV-SUB > WS-CSV-RAW-LINE-LEN.
070700 8200-EXIT.
070800     EXIT.
070900
071000 8201-BACK-UP-ONE.
071100     CONTINUE.
071200 8201-EXIT.
071300     EXIT.
071400
071500 8202-SPLIT-ONE-CHAR.
071600     IF WS-CSV-RAW-LINE (WS-CSV-SUB:1) = ','
071700         ADD 1 TO WS-CSV-COLUMN-COUNT
071800         MOVE 1 TO WS-CSV-CHAR-POS
071900         MOVE SPACES TO WS-CSV-COLUMN-TEXT (WS-CSV-COLUMN-COUNT)
072000     ELSE
072100         MOVE WS-CSV-RAW-LINE (WS-CSV-SUB:1) TO
072200              WS-CSV-COLUMN-TEXT (WS-CSV-COLUMN-COUNT)
072300                                 (WS-CSV-CHAR-POS:1)
072400         ADD 1 TO WS-CSV-CHAR-POS
072500     END-IF.
072600 8202-EXIT.
072700     EXIT.
